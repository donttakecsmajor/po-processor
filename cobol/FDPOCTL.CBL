000100* FDPOCTL.CBL
000200*----------------------------------------------------------------
000300* RECORD LAYOUT FOR THE PO CONTROL FILE.
000400*----------------------------------------------------------------
000500 FD  PO-CONTROL-FILE
000600     LABEL RECORDS ARE STANDARD.

000700 01  PO-CONTROL-RECORD.
000800     05  PO-FILE-NAME              PIC X(60).
000900     05  FILLER                    PIC X(20).

