000100* FDPOTBL.CBL
000200*----------------------------------------------------------------
000300* RECORD LAYOUT FOR THE PROCUREMENT TABLE PRINT FILE - 160
000400* COLUMNS (WIDE ENOUGH FOR THE TOTAL COLUMN PLUS THE PER-PO
000500* QUANTITY COLUMNS).
000600*----------------------------------------------------------------
000700 FD  PROCUREMENT-TABLE-REPORT
000800     LABEL RECORDS ARE OMITTED.
000900
001000 01  PROCUREMENT-TABLE-PRINT-LINE  PIC X(160).
001100
