000100* SLPOCMB.CBL
000200*----------------------------------------------------------------
000300* SELECT CLAUSE FOR THE COMBINED SUMMARY DATA OUTPUT - ONE
000400* RECORD PER UNIQUE ITEM, SORTED BY TOTAL QUANTITY DESCENDING.
000500*----------------------------------------------------------------
000600 SELECT COMBINED-SUMMARY-FILE
000700     ASSIGN TO "POCMBOUT"
000800     ORGANIZATION IS LINE SEQUENTIAL.
000900
