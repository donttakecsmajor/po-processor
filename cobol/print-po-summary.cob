000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. print-po-summary.
000300 AUTHOR. R-DIAS.
000400 INSTALLATION. PROCUREMENT SYSTEMS GROUP.
000500 DATE-WRITTEN. 06/18/1986.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*----------------------------------------------------------------
000900* PRINT-PO-SUMMARY
001000*----------------------------------------------------------------
001100* PRINTS THE INDIVIDUAL-PO-SUMMARY REPORT - ONE BLOCK PER PO,
001200* TAKEN FROM THE PO SUMMARY DATA FILE AND MATCHED AGAINST THE
001300* ALL ITEMS DETAIL DATA FILE (BOTH WRITTEN BY PO-CONSOLIDATION-
001400* BATCH IN THE SAME PO PROCESSING ORDER, SO THE TWO FILES CAN BE
001500* READ IN STEP WITHOUT AN INDEX).  CALLED WITH NO USING - THIS
001600* PROGRAM SHARES DATA WITH THE BATCH DRIVER ONLY THROUGH THE
001700* FILES, THE SAME WAY PRINT-VENDOR-BY-NUMBER PICKS UP THE
001800* VENDOR FILE LEFT OPEN BY THE MENU PROGRAM.
001900*----------------------------------------------------------------
002000* CHANGE LOG
002100*----------------------------------------------------------------
002200* 06/18/86 RD   ORIGINAL PROGRAM.
002300* 09/03/87 RD   REQ 87-114 - PRINTS "NO PO SUMMARY RECORDS FOUND"
002400*               WHEN THE PO SUMMARY FILE COMES UP EMPTY, TO
002500*               MATCH THE BATCH DRIVER'S EMPTY-CONTROL-FILE CASE.
002600* 02/19/88 JBH  REQ 88-041 - VENDOR LINE NOW SUPPRESSED ENTIRELY
002700*               WHEN THE FIELD IS BLANK, INSTEAD OF PRINTING A
002800*               BARE "VENDOR:" LABEL.
002900* 05/11/90 MKT  REQ 90-077 - ADDED THE WIDE-CARRIAGE BANNER
003000*               (UPSI-0) FOR THE PRINT ROOM'S 132-COLUMN
003100*               CONTINUOUS-FEED STOCK.
003200* 12/29/98 PDW  Y2K READINESS REVIEW - PS-PO-DATE ON THIS REPORT
003300*               IS TEXT, NOT A PACKED DATE - NO CENTURY WINDOW
003400*               EXPOSURE. NO CODE CHANGE REQUIRED. SIGNED OFF
003500*               PER MEMO Y2K-118.
003600* 02/14/03 KAR  REQ 03-019 - ITEM QUANTITY COLUMN NOW ROUNDED TO
003700*               THE NEAREST WHOLE UNIT (PL-ROUND-QUANTITY.CBL),
003800*               MATCHING THE BATCH DRIVER'S RUN STATISTICS.
003900* 06/09/04 KAR  REQ 04-066 - NO CHANGE HERE; VENDOR NAME FIELD
004000*               IS COPIED VERBATIM FROM PS-VENDOR-NAME REGARDLESS
004100*               OF HOW THE BATCH DRIVER EXTRACTED IT.
004200* 11/02/07 GDS  REQ 07-133 - CONFIRMED WIDE-CARRIAGE STOCK IS NO
004300*               LONGER USED IN THIS PRINT ROOM; UPSI-0 SWITCH LEFT
004400*               IN PLACE FOR THE FEW SHOPS STILL RUNNING IT.
004500*----------------------------------------------------------------
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     UPSI-0 ON  STATUS IS WIDE-PAGE-MODE
005100     UPSI-0 OFF STATUS IS NORMAL-PAGE-MODE.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400
005500     COPY "SLPOSUM.CBL".
005600     COPY "SLPODET.CBL".
005700     COPY "SLPORPT.CBL".
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100
006200     COPY "FDPOSUM.CBL".
006300     COPY "FDPODET.CBL".
006400     COPY "FDPORPT.CBL".
006500
006600 WORKING-STORAGE SECTION.
006700
006800     COPY "wsqtyed.cbl".
006900
007000*----------------------------------------------------------------
007100* PAGE BANNER - TWO VIEWS OF THE SAME LINE, PICKED BY THE
007200* PRINT ROOM'S UPSI-0 WIDE-CARRIAGE SWITCH (REQ 90-077).
007300*----------------------------------------------------------------
007400     01  TITLE.
007500         05  FILLER                PIC X(40) VALUE SPACES.
007600         05  FILLER                PIC X(21)
007700                 VALUE "INDIVIDUAL PO SUMMARY".
007800         05  FILLER                PIC X(63) VALUE SPACES.
007900         05  FILLER                PIC X(05) VALUE "PAG: ".
008000         05  TITLE-PAGE-NUMBER     PIC 9(03).
008100     01  TITLE-WIDE REDEFINES TITLE.
008200         05  FILLER                PIC X(40).
008300         05  FILLER                PIC X(21).
008400         05  FILLER                PIC X(48) VALUE SPACES.
008500         05  FILLER                PIC X(15) VALUE "(WIDE FORMAT) ".
008600         05  FILLER                PIC X(05) VALUE "PAG: ".
008700         05  TITLE-WIDE-PAGE-NUM   PIC 9(03).
008800
008900* REPORT LINE LAYOUTS - ONE 01 PER DISTINCT PRINT LINE, EACH
009000* FILLED AND MOVED TO PO-SUMMARY-PRINT-LINE JUST BEFORE THE WRITE.
009100     01  LINE-FILE-NAME.
009200         05  FILLER                PIC X(06) VALUE "File: ".
009300         05  LF-SHORT-PO-NAME      PIC X(20).
009400         05  FILLER                PIC X(106) VALUE SPACES.
009500
009600     01  LINE-METADATA.
009700         05  FILLER                PIC X(03) VALUE SPACES.
009800         05  LM-LABEL              PIC X(20).
009900         05  LM-VALUE              PIC X(50).
010000         05  FILLER                PIC X(59) VALUE SPACES.
010100
010200     01  LINE-ITEMS-COUNT.
010300         05  FILLER                PIC X(03) VALUE SPACES.
010400         05  FILLER                PIC X(07) VALUE "Items: ".
010500         05  LI-ITEM-COUNT         PIC ZZ9.
010600         05  FILLER                PIC X(119) VALUE SPACES.
010700
010800     01  LINE-COLUMN-HEADINGS.
010900         05  FILLER                PIC X(03) VALUE SPACES.
011000         05  FILLER                PIC X(08) VALUE "Item #  ".
011100         05  FILLER                PIC X(11) VALUE "Qty        ".
011200         05  FILLER                PIC X(09) VALUE "Item Name".
011300         05  FILLER                PIC X(101) VALUE SPACES.
011400
011500     01  LINE-RULE.
011600         05  FILLER                PIC X(03) VALUE SPACES.
011700         05  FILLER                PIC X(70) VALUE ALL "-".
011800         05  FILLER                PIC X(59) VALUE SPACES.
011900
012000* PRINTED WHEN A PO'S ITEM COUNT IS ZERO (PS-PO-SUCCESSFUL = N).
012100     01  LINE-NO-ITEMS.
012200         05  FILLER                PIC X(03) VALUE SPACES.
012300         05  FILLER                PIC X(19)
012400                 VALUE "No items extracted".
012500         05  FILLER                PIC X(110) VALUE SPACES.
012600
012700* PRINTED IN PLACE OF THE WHOLE REPORT WHEN THE PO SUMMARY FILE
012800* HAS NO RECORDS AT ALL (REQ 87-114 BELOW).
012900     01  LINE-NO-SUMMARY.
013000         05  FILLER                PIC X(28)
013100                 VALUE "No PO summary records found".
013200         05  FILLER                PIC X(104) VALUE SPACES.
013300
013400* ONE ITEM ROW OF THE PRINTED ITEM BLOCK.
013500     01  DETAIL-1.
013600         05  FILLER                PIC X(03) VALUE SPACES.
013700         05  D-ITEM-NUMBER         PIC X(08).
013800         05  D-QUANTITY            PIC ZZZZZZ9.
013900         05  FILLER                PIC X(03) VALUE SPACES.
014000         05  D-ITEM-NAME           PIC X(50).
014100         05  FILLER                PIC X(61) VALUE SPACES.
014200
014300* REDEFINES #2 OF THIS PROGRAM - UNEDITED NUMERIC VIEW OF THE ROW'S
014400* QUANTITY CELL, KEPT FOR THE SAME REASON print-procurement-table
014500* KEEPS ITS DASH-CELL/QTY-CELL-EDIT PAIR: A QUICK ZERO TEST WITHOUT
014600* HAVING TO UN-EDIT THE PRINTED PICTURE.
014700     01  DETAIL-1-NUMERIC-VIEW REDEFINES DETAIL-1.
014800         05  FILLER                PIC X(11).
014900         05  DN-QUANTITY           PIC 9(07).
015000         05  FILLER                PIC X(114).
015100
015200*----------------------------------------------------------------
015300* ONE-RECORD LOOK-AHEAD BUFFER ON THE ALL ITEMS DETAIL FILE, THE
015400* SAME PATTERN THE BATCH DRIVER USES ON THE PO TEXT FILE - LETS
015500* THIS PROGRAM SEE THE NEXT ITEM'S PO NAME BEFORE DECIDING
015600* WHETHER IT STILL BELONGS TO THE CURRENT PO BLOCK.
015700*----------------------------------------------------------------
015800     01  PENDING-DETAIL-AREA.
015900         05  PENDING-DETAIL     PIC X(140).
016000         05  FILLER                PIC X(02).
016100     01  PENDING-DETAIL-R REDEFINES PENDING-DETAIL-AREA.
016200         05  PENDING-SHORT-NAME     PIC X(20).
016300         05  PENDING-ITEM-NUMBER    PIC X(05).
016400         05  PENDING-ITEM-NAME      PIC X(50).
016500         05  PENDING-QUANTITY       PIC 9(07)V99.
016600         05  PENDING-PO-DATE        PIC X(10).
016700         05  PENDING-VENDOR-NAME    PIC X(40).
016800         05  FILLER                    PIC X(08).
016900
017000* END-OF-FILE SWITCHES FOR THE TWO INPUT FILES.
017100     01  EOF-SWITCHES.
017200         05  SUMMARY-EOF        PIC X(01) VALUE "N".
017300             88  SUMMARY-FILE-EOF      VALUE "Y".
017400         05  DETAIL-EOF         PIC X(01) VALUE "N".
017500             88  DETAIL-FILE-EOF       VALUE "Y".
017600         05  FILLER                PIC X(10).
017700
017800* LINE COUNT FOR THE CURRENT PAGE; PAGE-FULL FORCES A NEW PAGE
017900* BEFORE THE NEXT PO BLOCK IS STARTED.
018000     01  PAGE-CONTROL.
018100         05  WORK-PRINTED-LINES      PIC 9(02) COMP.
018200             88  PAGE-FULL             VALUE 55 THRU 99.
018300         05  FILLER                PIC X(05).
018400
018500* RUNNING PAGE NUMBER AND STRING-BUILD POINTER FOR THE AMOUNT
018600* LINE'S "PKR " PREFIX.
018700     77  WORK-PAGE-NUMBER            PIC 9(03) COMP VALUE ZERO.
018800     77  WORK-NAME-PTR               PIC 9(03) COMP.
018900*----------------------------------------------------------------
019000
019100 PROCEDURE DIVISION.
019200
019300* TOP-LEVEL DRIVER.  READS THE FIRST DETAIL AND SUMMARY RECORDS,
019400* PRINTS "NO PO SUMMARY RECORDS FOUND" IF THE SUMMARY FILE IS
019500* EMPTY (REQ 87-114 BELOW), OTHERWISE PRINTS THE HEADING AND ONE
019600* BLOCK PER PO UNTIL THE SUMMARY FILE RUNS OUT.
019700 0100-MAIN-PROCESS.
019800     PERFORM 0200-OPEN-FILES THRU 0200-EXIT.
019900     PERFORM 0300-READ-NEXT-PENDING-DETAIL THRU 0300-EXIT.
020000     PERFORM 0310-READ-NEXT-PO-SUMMARY THRU 0310-EXIT.
020100
020200     IF SUMMARY-FILE-EOF
020300         MOVE LINE-NO-SUMMARY TO PO-SUMMARY-PRINT-LINE
020400         WRITE PO-SUMMARY-PRINT-LINE BEFORE ADVANCING 1
020500     ELSE
020600         PERFORM 0500-PRINT-HEADINGS THRU 0500-EXIT
020700         PERFORM 0410-PRINT-ONE-PO THRU 0410-EXIT
020800             UNTIL SUMMARY-FILE-EOF.
020900
021000     PERFORM 0600-FINALIZE-PAGE THRU 0600-EXIT.
021100     PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.
021200
021300     EXIT PROGRAM.
021400
021500     STOP RUN.
021600*----------------------------------------------------------------
021700
021800* OPENS THE TWO MACHINE-READABLE INPUT FILES WRITTEN BY PO-
021900* CONSOLIDATION-BATCH AND THE PRINTED REPORT FILE.
022000 0200-OPEN-FILES.
022100     OPEN INPUT  PO-SUMMARY-FILE.
022200     OPEN INPUT  ALL-ITEMS-DETAIL-FILE.
022300     OPEN OUTPUT PO-SUMMARY-REPORT.
022400 0200-EXIT.
022500     EXIT.
022600*----------------------------------------------------------------
022700
022800* READS THE NEXT ITEM ROW INTO THE ONE-RECORD LOOK-AHEAD BUFFER;
022900* 0430 TESTS THE BUFFERED SHORT PO NAME TO DECIDE WHEN THE
023000* CURRENT PO'S ITEM BLOCK IS FINISHED.
023100 0300-READ-NEXT-PENDING-DETAIL.
023200     READ ALL-ITEMS-DETAIL-FILE
023300         AT END
023400             MOVE "Y" TO DETAIL-EOF
023500             GO TO 0300-EXIT.
023600     MOVE ALL-ITEMS-DETAIL-RECORD TO PENDING-DETAIL-AREA.
023700 0300-EXIT.
023800     EXIT.
023900
024000* READS THE NEXT PO SUMMARY RECORD; SETS SUMMARY-EOF WHEN THE
024100* FILE RUNS OUT.
024200 0310-READ-NEXT-PO-SUMMARY.
024300     READ PO-SUMMARY-FILE
024400         AT END
024500             MOVE "Y" TO SUMMARY-EOF.
024600 0310-EXIT.
024700     EXIT.
024800*----------------------------------------------------------------
024900* INDIVIDUAL-PO-SUMMARY - ONE BLOCK PER PO SUMMARY RECORD.
025000*----------------------------------------------------------------
025100 0410-PRINT-ONE-PO.
025200     IF PAGE-FULL
025300         PERFORM 0600-FINALIZE-PAGE THRU 0600-EXIT
025400         PERFORM 0500-PRINT-HEADINGS THRU 0500-EXIT.
025500     PERFORM 0420-PRINT-PO-HEADER-LINES THRU 0420-EXIT.
025600     IF PS-PO-SUCCESSFUL
025700         PERFORM 0430-PRINT-ITEM-BLOCK THRU 0430-EXIT
025800     ELSE
025900         PERFORM 0440-PRINT-NO-ITEMS-LINE THRU 0440-EXIT.
026000     MOVE SPACES TO PO-SUMMARY-PRINT-LINE.
026100     WRITE PO-SUMMARY-PRINT-LINE BEFORE ADVANCING 1.
026200     ADD 1 TO WORK-PRINTED-LINES.
026300     PERFORM 0310-READ-NEXT-PO-SUMMARY THRU 0310-EXIT.
026400 0410-EXIT.
026500     EXIT.
026600
026700* PRINTS THE FILE-NAME LINE PLUS WHICHEVER OF THE FOUR HEADER
026800* FIELDS (R2-R5) THIS PO ACTUALLY HAS - A FIELD LEFT BLANK BY
026900* THE BATCH DRIVER'S EXTRACTOR IS SIMPLY NOT PRINTED, NEVER
027000* SHOWN AS A BARE LABEL.
027100 0420-PRINT-PO-HEADER-LINES.
027200     MOVE SPACES TO LINE-FILE-NAME.
027300     MOVE PS-SHORT-PO-NAME TO LF-SHORT-PO-NAME.
027400     MOVE LINE-FILE-NAME TO PO-SUMMARY-PRINT-LINE.
027500     WRITE PO-SUMMARY-PRINT-LINE BEFORE ADVANCING 1.
027600     ADD 1 TO WORK-PRINTED-LINES.
027700     IF PS-PO-DATE NOT = SPACES
027800         PERFORM 0421-PRINT-DATE-LINE THRU 0421-EXIT.
027900     IF PS-DOCUMENT-REF NOT = SPACES
028000         PERFORM 0422-PRINT-REF-LINE THRU 0422-EXIT.
028100     IF PS-VENDOR-NAME NOT = SPACES
028200         PERFORM 0423-PRINT-VENDOR-LINE THRU 0423-EXIT.
028300     IF PS-TOTAL-AMOUNT NOT = SPACES
028400         PERFORM 0424-PRINT-AMOUNT-LINE THRU 0424-EXIT.
028500     PERFORM 0425-PRINT-ITEM-COUNT-LINE THRU 0425-EXIT.
028600 0420-EXIT.
028700     EXIT.
028800
028900* R2 - PRINTS THE PO DATE LINE.  SUPPRESSED ENTIRELY WHEN PS-PO-
029000* DATE IS BLANK (REQ 88-041 BELOW).
029100 0421-PRINT-DATE-LINE.
029200     MOVE SPACES TO LINE-METADATA.
029300     MOVE "Po Date:"            TO LM-LABEL.
029400     MOVE PS-PO-DATE            TO LM-VALUE.
029500     MOVE LINE-METADATA TO PO-SUMMARY-PRINT-LINE.
029600     WRITE PO-SUMMARY-PRINT-LINE BEFORE ADVANCING 1.
029700     ADD 1 TO WORK-PRINTED-LINES.
029800 0421-EXIT.
029900     EXIT.
030000
030100* R3 - PRINTS THE DOCUMENT REFERENCE LINE, SUPPRESSED WHEN BLANK.
030200 0422-PRINT-REF-LINE.
030300     MOVE SPACES TO LINE-METADATA.
030400     MOVE "Document Ref:"       TO LM-LABEL.
030500     MOVE PS-DOCUMENT-REF       TO LM-VALUE.
030600     MOVE LINE-METADATA TO PO-SUMMARY-PRINT-LINE.
030700     WRITE PO-SUMMARY-PRINT-LINE BEFORE ADVANCING 1.
030800     ADD 1 TO WORK-PRINTED-LINES.
030900 0422-EXIT.
031000     EXIT.
031100
031200* R4 - PRINTS THE VENDOR NAME LINE, SUPPRESSED WHEN BLANK - NO
031300* BARE "VENDOR:" LABEL IS EVER PRINTED (REQ 88-041 BELOW).
031400 0423-PRINT-VENDOR-LINE.
031500     MOVE SPACES TO LINE-METADATA.
031600     MOVE "Vendor:"             TO LM-LABEL.
031700     MOVE PS-VENDOR-NAME        TO LM-VALUE.
031800     MOVE LINE-METADATA TO PO-SUMMARY-PRINT-LINE.
031900     WRITE PO-SUMMARY-PRINT-LINE BEFORE ADVANCING 1.
032000     ADD 1 TO WORK-PRINTED-LINES.
032100 0423-EXIT.
032200     EXIT.
032300
032400* R5 - PRINTS THE TOTAL-INCLUDING-TAX LINE WITH THE "PKR " PREFIX
032500* ADDED HERE ON THE PRINTED REPORT ONLY - THE DATA FILE CARRIES
032600* THE FIGURE WITHOUT IT.
032700 0424-PRINT-AMOUNT-LINE.
032800     MOVE SPACES TO LINE-METADATA.
032900     MOVE "Total Amount:"       TO LM-LABEL.
033000     MOVE SPACES TO LM-VALUE.
033100     MOVE 1 TO WORK-NAME-PTR.
033200     STRING "PKR " DELIMITED BY SIZE
033300            PS-TOTAL-AMOUNT DELIMITED BY SPACE
033400         INTO LM-VALUE
033500         WITH POINTER WORK-NAME-PTR.
033600     MOVE LINE-METADATA TO PO-SUMMARY-PRINT-LINE.
033700     WRITE PO-SUMMARY-PRINT-LINE BEFORE ADVANCING 1.
033800     ADD 1 TO WORK-PRINTED-LINES.
033900 0424-EXIT.
034000     EXIT.
034100
034200* PRINTS THE "ITEMS: NNN" LINE FROM PS-ITEM-COUNT.
034300 0425-PRINT-ITEM-COUNT-LINE.
034400     MOVE SPACES TO LINE-ITEMS-COUNT.
034500     MOVE PS-ITEM-COUNT TO LI-ITEM-COUNT.
034600     MOVE LINE-ITEMS-COUNT TO PO-SUMMARY-PRINT-LINE.
034700     WRITE PO-SUMMARY-PRINT-LINE BEFORE ADVANCING 1.
034800     ADD 1 TO WORK-PRINTED-LINES.
034900 0425-EXIT.
035000     EXIT.
035100*----------------------------------------------------------------
035200* ITEM BLOCK - THE ITEM ROWS FOR THE CURRENT PO ARE THE PENDING-
035300* BUFFER RECORDS THAT STILL MATCH ITS SHORT PO NAME (BOTH FILES
035400* WERE WRITTEN IN THE SAME PO PROCESSING ORDER).
035500*----------------------------------------------------------------
035600 0430-PRINT-ITEM-BLOCK.
035700     MOVE LINE-COLUMN-HEADINGS TO PO-SUMMARY-PRINT-LINE.
035800     WRITE PO-SUMMARY-PRINT-LINE BEFORE ADVANCING 1.
035900     MOVE LINE-RULE TO PO-SUMMARY-PRINT-LINE.
036000     WRITE PO-SUMMARY-PRINT-LINE BEFORE ADVANCING 1.
036100     ADD 2 TO WORK-PRINTED-LINES.
036200     PERFORM 0431-PRINT-ONE-ITEM-ROW THRU 0431-EXIT
036300         UNTIL DETAIL-FILE-EOF
036400         OR PENDING-SHORT-NAME NOT = PS-SHORT-PO-NAME.
036500 0430-EXIT.
036600     EXIT.
036700
036800* PRINTS ONE ITEM DETAIL LINE FROM THE PENDING BUFFER, ROUNDING
036900* THE QUANTITY TO THE NEAREST WHOLE UNIT FOR DISPLAY (REQ 03-019
037000* BELOW), THEN ADVANCES THE LOOK-AHEAD TO THE NEXT DETAIL RECORD.
037100 0431-PRINT-ONE-ITEM-ROW.
037200     MOVE SPACES TO DETAIL-1.
037300     MOVE PENDING-ITEM-NUMBER TO D-ITEM-NUMBER.
037400     MOVE PENDING-QUANTITY TO QED-QUANTITY-IN.
037500     PERFORM ROUND-QUANTITY-FOR-DISPLAY THRU
037600             ROUND-QUANTITY-FOR-DISPLAY-EXIT.
037700     MOVE QED-QUANTITY-OUT TO D-QUANTITY.
037800     MOVE PENDING-ITEM-NAME TO D-ITEM-NAME.
037900     MOVE DETAIL-1 TO PO-SUMMARY-PRINT-LINE.
038000     WRITE PO-SUMMARY-PRINT-LINE BEFORE ADVANCING 1.
038100     ADD 1 TO WORK-PRINTED-LINES.
038200     PERFORM 0300-READ-NEXT-PENDING-DETAIL THRU 0300-EXIT.
038300 0431-EXIT.
038400     EXIT.
038500
038600* PRINTS "NO ITEMS EXTRACTED" FOR A PO THAT PRODUCED NO MATCHED
038700* ITEM ROWS (PS-PO-SUCCESSFUL IS "N").
038800 0440-PRINT-NO-ITEMS-LINE.
038900     MOVE LINE-NO-ITEMS TO PO-SUMMARY-PRINT-LINE.
039000     WRITE PO-SUMMARY-PRINT-LINE BEFORE ADVANCING 1.
039100     ADD 1 TO WORK-PRINTED-LINES.
039200 0440-EXIT.
039300     EXIT.
039400*----------------------------------------------------------------
039500
039600* PRINTS THE PAGE TITLE - THE WIDE OR NORMAL VIEW DEPENDING ON
039700* UPSI-0 (REQ 90-077 BELOW) - AND BUMPS THE PAGE NUMBER.
039800 0500-PRINT-HEADINGS.
039900     ADD 1 TO WORK-PAGE-NUMBER.
040000     IF WIDE-PAGE-MODE
040100         MOVE WORK-PAGE-NUMBER TO TITLE-WIDE-PAGE-NUM
040200         MOVE TITLE-WIDE TO PO-SUMMARY-PRINT-LINE
040300     ELSE
040400         MOVE WORK-PAGE-NUMBER TO TITLE-PAGE-NUMBER
040500         MOVE TITLE TO PO-SUMMARY-PRINT-LINE.
040600     WRITE PO-SUMMARY-PRINT-LINE BEFORE ADVANCING 1.
040700     MOVE SPACES TO PO-SUMMARY-PRINT-LINE.
040800     WRITE PO-SUMMARY-PRINT-LINE BEFORE ADVANCING 1.
040900     MOVE 2 TO WORK-PRINTED-LINES.
041000 0500-EXIT.
041100     EXIT.
041200
041300* SKIPS TO THE TOP OF THE NEXT FORM AT END OF PAGE OR END OF RUN.
041400 0600-FINALIZE-PAGE.
041500     MOVE SPACES TO PO-SUMMARY-PRINT-LINE.
041600     WRITE PO-SUMMARY-PRINT-LINE AFTER ADVANCING TOP-OF-FORM.
041700 0600-EXIT.
041800     EXIT.
041900*----------------------------------------------------------------
042000
042100* CLOSES THE TWO INPUT FILES AND THE PRINTED REPORT.
042200 0900-CLOSE-FILES.
042300     CLOSE PO-SUMMARY-FILE.
042400     CLOSE ALL-ITEMS-DETAIL-FILE.
042500     CLOSE PO-SUMMARY-REPORT.
042600 0900-EXIT.
042700     EXIT.
042800*----------------------------------------------------------------
042900
043000     COPY "PL-ROUND-QUANTITY.CBL".
043100
043200
043300
043400
