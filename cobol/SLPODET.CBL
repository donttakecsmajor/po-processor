000100* SLPODET.CBL
000200*----------------------------------------------------------------
000300* SELECT CLAUSE FOR THE ALL ITEMS DETAIL DATA OUTPUT - ONE
000400* RECORD PER EXTRACTED ITEM, IN EXTRACTION (ENCOUNTER) ORDER.
000500*----------------------------------------------------------------
000600 SELECT ALL-ITEMS-DETAIL-FILE
000700     ASSIGN TO "PODETOUT"
000800     ORGANIZATION IS LINE SEQUENTIAL.
000900
