000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. po-consolidation-batch.
000300 AUTHOR. R-DIAS.
000400 INSTALLATION. PROCUREMENT SYSTEMS GROUP.
000500 DATE-WRITTEN. 06/12/1986.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*----------------------------------------------------------------
000900* PO-CONSOLIDATION-BATCH
001000*----------------------------------------------------------------
001100* READS THE BUYING OFFICE'S PO CONTROL FILE (ONE RECORD PER PO
001200* DOCUMENT, IN PROCESSING ORDER) AND THE CONCATENATED PO TEXT
001300* FILE (EVERY DOCUMENT'S TEXT LINES, ONE AFTER ANOTHER, EACH
001400* BLOCK OPENED BY A "*PO <FILE NAME>" SENTINEL RECORD).  FOR
001500* EACH PO IN TURN IT PULLS THE HEADER METADATA (PO DATE, DOC
001600* REF, VENDOR, TOTAL INCL. SALES TAX) AND THE LINE ITEMS, ROLLS
001700* THE ITEM QUANTITIES INTO A CROSS-PO ITEM MATRIX, AND WRITES
001800* THE FOUR MACHINE-READABLE SUMMARY FILES.  ONCE EVERY PO HAS
001900* BEEN READ IT CALLS THE TWO PRINT PROGRAMS AND DISPLAYS THE
002000* FINAL RUN STATISTICS.
002100*----------------------------------------------------------------
002200* CHANGE LOG
002300*----------------------------------------------------------------
002400* 06/12/86 RD   ORIGINAL PROGRAM - REPLACES THE MANUAL TALLY
002500*               SHEET THE PROCUREMENT CLERKS WERE KEEPING FOR
002600*               THE MONTHLY CONSOLIDATED BUY.
002700* 09/03/87 RD   REQ 87-114 - ADDED THE "NO PO FILES FOUND" STOP
002800*               WHEN THE CONTROL FILE COMES UP EMPTY.
002900* 02/19/88 JBH  REQ 88-041 - VENDOR NAME WAS BEING TRUNCATED AT
003000*               THE FIRST "CODE:" TOKEN EVEN WHEN IT APPEARED
003100*               TWICE ON THE LINE.  NOW STOPS AT THE FIRST ONE
003200*               ONLY, PER THE BUYER'S SPEC.
003300* 11/30/89 JBH  REQ 89-233 - RAISED WORK-MAX-ITEM FROM 120 TO 200;
003400*               THE OCTOBER CONSOLIDATED BUY BLEW THE OLD LIMIT.
003500* 04/02/91 MKT  REQ 91-056 - ADDED THE LHR STOCK-REQUEST SHORT
003600*               NAME RULE (PO-NAME-SHORTENER) FOR THE LAHORE
003700*               WAREHOUSE REQUESTS.
003800* 08/14/92 MKT  REQ 92-178 - COMBINED SUMMARY NOW SORTS BY TOTAL
003900*               QUANTITY DESCENDING INSTEAD OF BY ITEM NAME - THE
004000*               BUYERS WANTED THE BIG-TICKET ITEMS ON TOP.
004100* 01/22/94 CLS  REQ 94-009 - PER-PO QUANTITY CELL IS NOW THE LAST
004200*               OCCURRENCE ON THE PO, NOT A RUNNING ADD, WHEN THE
004300*               SAME ITEM NAME REPEATS ON ONE DOCUMENT.
004400* 07/07/95 CLS  REQ 95-140 - QUANTITY SUMMARY GRAND-TOTAL COLUMN
004500*               ADDED AT THE VENDOR'S REQUEST FOR THEIR OWN AUDIT.
004600* 10/03/96 CLS  REQ 96-201 - CARRIES 2 DECIMAL PLACES INTERNALLY
004700*               NOW INSTEAD OF WHOLE UNITS - PARTIAL SHIPMENTS OF
004800*               BULK ITEMS WERE BEING TRUNCATED.
004900* 12/29/98 PDW  Y2K READINESS REVIEW - PO-DATE, DOCUMENT-REF AND
005000*               ALL DATE-BEARING FIELDS ON THIS PROGRAM ARE TEXT,
005100*               NOT PACKED DATES - NO CENTURY WINDOW EXPOSURE.
005200*               NO CODE CHANGE REQUIRED. SIGNED OFF PER MEMO
005300*               Y2K-118.
005400* 03/11/99 PDW  REQ 99-032 - CONFIRMED DATE-WRITTEN/COMPILED
005500*               HEADER FIELDS ARE COSMETIC ONLY, NOT USED IN ANY
005600*               COMPARISON. NO CHANGE.
005700* 05/18/01 PDW  REQ 01-077 - COMBINED SUMMARY PO LIST NOW BUILT
005800*               WITH A LEADING-COMMA GUARD; A BLANK FIRST ENTRY
005900*               WAS SLIPPING IN WHEN THE FIRST PO ON THE BUY HAD
006000*               NO MATCHING ITEM.
006100* 02/14/03 KAR  REQ 03-019 - RUN STATISTICS NOW SHOWS TOTAL
006200*               QUANTITY ROUNDED TO THE NEAREST WHOLE UNIT
006300*               (PL-ROUND-QUANTITY.CBL), MATCHING THE PRINTED
006400*               REPORTS.
006500* 06/09/04 KAR  REQ 04-066 - VENDOR EXTRACTION WAS MISSING NAMES
006600*               ON A FEW OF THE NEWER SUPPLIER TEMPLATES WHERE
006700*               "VENDOR" IS FOLLOWED BY AN ID CODE OR EXTRA
006800*               PUNCTUATION BEFORE THE NAME ITSELF.  0434 NO
006900*               LONGER DELIMITS ON THE FIXED STRING "VENDOR: ";
007000*               IT NOW SKIPS ANY NON-LETTER TEXT AFTER THE
007100*               LITERAL "VENDOR" AND STARTS THE NAME AT THE
007200*               FIRST ALPHABETIC CHARACTER, PER THE BUYER'S
007300*               ORIGINAL SPEC.
007400*----------------------------------------------------------------
007500 ENVIRONMENT DIVISION.
007600 CONFIGURATION SECTION.
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM
007900     CLASS DIGIT-OR-DOT IS "0" THRU "9" "."
008000     UPSI-0 ON  STATUS IS WIDE-PAGE-MODE
008100     UPSI-0 OFF STATUS IS NORMAL-PAGE-MODE.
008200 INPUT-OUTPUT SECTION.
008300 FILE-CONTROL.
008400
008500     COPY "SLPOCTL.CBL".
008600     COPY "SLPOTXT.CBL".
008700     COPY "SLPOSUM.CBL".
008800     COPY "SLPODET.CBL".
008900     COPY "SLPOQTY.CBL".
009000     COPY "SLPOCMB.CBL".
009100
009200     SELECT SORT-FILE
009300            ASSIGN TO "POSRTWRK".
009400
009500 DATA DIVISION.
009600 FILE SECTION.
009700
009800     COPY "FDPOCTL.CBL".
009900     COPY "FDPOTXT.CBL".
010000     COPY "FDPOSUM.CBL".
010100     COPY "FDPODET.CBL".
010200     COPY "FDPOQTY.CBL".
010300     COPY "FDPOCMB.CBL".
010400
010500     SD SORT-FILE.
010600     01 SORT-RECORD.
010700         05 SORT-QTY               PIC S9(9)V99.
010800         05 SORT-ITEM-NAME         PIC X(50).
010900         05 SORT-PO-COUNT          PIC 9(03).
011000         05 SORT-PO-LIST           PIC X(120).
011100
011200 WORKING-STORAGE SECTION.
011300
011400     COPY "wsqtyed.cbl".
011500
011600*----------------------------------------------------------------
011700* TABLE LIMITS AND RUNNING COUNTERS - ALL COUNTERS, SUBSCRIPTS
011800* AND ACCUMULATORS ARE BINARY (COMP) OR PACKED (COMP-3); NONE
011900* ARE DISPLAY.
012000*----------------------------------------------------------------
012100     77  WORK-MAX-PO                 PIC 9(02) COMP VALUE 30.
012200     77  WORK-MAX-ITEM               PIC 9(03) COMP VALUE 200.
012300     77  WORK-MAX-LINE               PIC 9(03) COMP VALUE 200.
012400     77  WORK-MAX-TOKEN              PIC 9(02) COMP VALUE 20.
012500
012600     77  WORK-PO-COUNT               PIC 9(02) COMP VALUE ZERO.
012700     77  WORK-PO-SUCCESS-COUNT       PIC 9(02) COMP VALUE ZERO.
012800     77  WORK-ITEM-COUNT             PIC 9(03) COMP VALUE ZERO.
012900     77  WORK-COL-COUNT              PIC 9(02) COMP VALUE ZERO.
013000     77  WORK-LINE-COUNT             PIC 9(03) COMP VALUE ZERO.
013100     77  WORK-TOKEN-COUNT            PIC 9(02) COMP VALUE ZERO.
013200
013300* SEARCH SUBSCRIPTS AND WORK POINTERS - ONE PER TABLE THAT GETS
013400* SEARCHED OR STEPPED THROUGH A CHARACTER AT A TIME BELOW.
013500     77  WORK-SUB-PO                 PIC 9(02) COMP.
013600     77  WORK-SUB-COL                PIC 9(02) COMP.
013700     77  WORK-SUB-CHAR               PIC 9(02) COMP.
013800     77  WORK-SUB-TOKEN              PIC 9(02) COMP.
013900     77  WORK-SUB-LINE               PIC 9(03) COMP.
014000     77  WORK-SORT-I                 PIC 9(02) COMP.
014100     77  WORK-NAME-END-TOKEN         PIC 9(02) COMP.
014200     77  WORK-FIRST-NUM-TOKEN        PIC 9(02) COMP.
014300     77  WORK-DIGIT-COUNT            PIC 9(01) COMP.
014400     77  WORK-LAST-NONBLANK          PIC 9(02) COMP.
014500     77  WORK-NAME-PTR               PIC 9(03) COMP.
014600     77  WORK-VENDOR-START           PIC 9(02) COMP.
014700     77  WORK-SWAP-TEMP              PIC 9(02) COMP.
014800
014900* QUANTITY-TOKEN CONVERSION WORK AREA (R1A) - SPLITS A DIGIT
015000* STRING INTO WHOLE AND DECIMAL PARTS AS IT IS SCANNED.
015100     77  WORK-QTY-WHOLE-PART         PIC S9(7) COMP.
015200     77  WORK-QTY-DEC-PART           PIC S9(3) COMP.
015300     77  WORK-DEC-DIGITS             PIC 9(1)  COMP.
015400     77  WORK-GRAND-TOTAL-QTY        PIC S9(9)V99 COMP-3 VALUE ZERO.
015500
015600* ONE-CHARACTER YES/NO SWITCHES USED AS SCRATCH RESULTS BY THE
015700* VARIOUS CHARACTER-CLASS TEST PARAGRAPHS BELOW.
015800     77  WORK-ALL-NUMERIC-FLAG       PIC X(01).
015900     77  WORK-TEST-RESULT            PIC X(01).
016000     77  WORK-SEEN-DOT               PIC X(01).
016100     77  WORK-NEW-SENTINEL           PIC X(01).
016200     77  WORK-SWAP-FLAG              PIC X(01).
016300     77  WORK-FIRST-IN-LIST          PIC X(01).
016400     77  WORK-CURRENT-OUT-CHAR       PIC X(01).
016500
016600* END-OF-FILE SWITCHES FOR THE THREE SEQUENTIALLY-READ FILES ON
016700* THIS PROGRAM (CONTROL, TEXT, AND THE SORT).
016800     01  EOF-SWITCHES.
016900         05  CONTROL-EOF        PIC X(01) VALUE "N".
017000             88  CONTROL-FILE-EOF      VALUE "Y".
017100         05  TEXT-EOF           PIC X(01) VALUE "N".
017200             88  TEXT-FILE-EOF         VALUE "Y".
017300         05  SORT-EOF           PIC X(01) VALUE "N".
017400             88  SORT-FILE-EOF         VALUE "Y".
017500         05  FILLER                PIC X(15).
017600
017700* ONE SWITCH PER HEADER FIELD (R2-R5) - SET Y THE FIRST TIME ITS
017800* LITERAL IS FOUND ON THE CURRENT PO SO 0431 STOPS LOOKING.
017900     01  METADATA-FOUND-SWITCHES.
018000         05  DATE-FOUND         PIC X(01) VALUE "N".
018100         05  REF-FOUND          PIC X(01) VALUE "N".
018200         05  VENDOR-FOUND       PIC X(01) VALUE "N".
018300         05  AMOUNT-FOUND       PIC X(01) VALUE "N".
018400         05  FILLER                PIC X(12).
018500
018600*----------------------------------------------------------------
018700* ONE ENTRY PER PO CONTROL RECORD, PROCESSING ORDER.
018800*----------------------------------------------------------------
018900     01  PO-INFO-TABLE.
019000         05  PO-ENTRY OCCURS 30 TIMES
019100                         DEPENDING ON WORK-PO-COUNT.
019200             10  PO-FULL-NAME      PIC X(60).
019300             10  PO-SHORT-NAME     PIC X(20).
019400             10  PO-SUCCESS-FLAG   PIC X(01).
019500                 88  PO-WAS-SUCCESSFUL   VALUE "Y".
019600             10  PO-IN-MATRIX-FLAG PIC X(01).
019700                 88  PO-IN-MATRIX      VALUE "Y".
019800             10  PO-ITEM-COUNT     PIC 9(03) COMP.
019900             10  PO-DATE           PIC X(10).
020000             10  PO-DOC-REF        PIC X(12).
020100             10  PO-VENDOR-NAME    PIC X(40).
020200             10  PO-TOTAL-AMOUNT   PIC X(15).
020300             10  FILLER            PIC X(09).
020400
020500*----------------------------------------------------------------
020600* ONE ENTRY PER UNIQUE ITEM NAME (R7).  AGG-QTY-PER-PO(N,M) IS
020700* THE QUANTITY OF ITEM N ON PO M (ASSIGNMENT, NOT ADDITION - R9).
020800*----------------------------------------------------------------
020900     01  AGG-TABLE.
021000         05  AGG-ENTRY OCCURS 200 TIMES
021100                          DEPENDING ON WORK-ITEM-COUNT
021200                          INDEXED BY AGG-IDX.
021300             10  AGG-ITEM-NAME     PIC X(50).
021400             10  AGG-TOTAL-QTY     PIC S9(9)V99 COMP-3.
021500             10  AGG-PO-COUNT      PIC 9(03) COMP.
021600             10  AGG-QTY-PER-PO OCCURS 30 TIMES
021700                                 PIC S9(7)V99 COMP-3.
021800             10  FILLER            PIC X(05).
021900
022000* HOLDS ONE PO'S COLLECTED TEXT LINES WHILE 0450 PARSES THEM FOR
022100* ITEM ROWS (R1).  RESET FOR EACH NEW PO BY 0410.
022200     01  PO-LINE-TABLE.
022300         05  PO-LINE OCCURS 200 TIMES
022400                        DEPENDING ON WORK-LINE-COUNT
022500                        PIC X(132).
022600
022700* BLANK-DELIMITED WORDS FROM THE LINE CURRENTLY BEING PARSED,
022800* BUILT BY 0452-TOKENIZE-LINE.
022900     01  TOKEN-TABLE.
023000         05  TOKEN-ITEM OCCURS 20 TIMES PIC X(20).
023100
023200* THE SET OF PO SUBSCRIPTS THAT EARNED A COLUMN ON THE QUANTITY
023300* SUMMARY MATRIX (R10), IN PRINT ORDER AFTER THE 0502 SORT.
023400     01  COL-PO-INDEX-TABLE.
023500         05  COL-PO-INDEX OCCURS 30 TIMES PIC 9(02) COMP.
023600
023700* ONE VALIDATED ITEM ROW (R1/R1A), FILLED BY 0451'S TOKENIZE/
023800* VALIDATE/BUILD SEQUENCE AND CONSUMED BY 0470-AGGREGATE-ITEM.
023900     01  PARSED-ITEM.
024000         05  PI-ITEM-NUMBER        PIC X(05).
024100         05  PI-ITEM-NAME          PIC X(50).
024200         05  PI-QUANTITY           PIC S9(7)V99.
024300         05  PI-FOUND-FLAG         PIC X(01).
024400             88  PI-ITEM-LINE-FOUND    VALUE "Y".
024500         05  FILLER                PIC X(10).
024600
024700* GENERAL-PURPOSE STRING-BUILDING AREAS FOR THE PARAGRAPHS BELOW
024800* THAT ASSEMBLE A NAME OR LIST ONE CHARACTER AT A TIME.
024900     01  NAME-ACCUM-AREA.
025000         05  NAME-ACCUM         PIC X(50).
025100         05  FILLER                PIC X(02).
025200
025300     01  SHORT-NAME-ACCUM-AREA.
025400         05  SHORT-NAME-ACCUM   PIC X(20).
025500         05  FILLER                PIC X(02).
025600
025700     01  PO-LIST-ACCUM-AREA.
025800         05  PO-LIST-ACCUM      PIC X(120).
025900         05  FILLER                PIC X(02).
026000
026100     01  VENDOR-NAME-ACCUM-AREA.
026200         05  VENDOR-NAME-ACCUM  PIC X(40).
026300         05  FILLER                PIC X(02).
026400
026500*----------------------------------------------------------------
026600* NO REFERENCE MODIFICATION IS USED IN THIS PROGRAM - EVERY
026700* CHARACTER-LEVEL TEST OR BUILD GOES THROUGH ONE OF THESE
026800* REDEFINES, THE SAME WAY wsdate.cbl REDEFINES A DATE INTO ITS
026900* PARTS INSTEAD OF SLICING IT.
027000*----------------------------------------------------------------
027100     01  LINE-WORK.
027200         05  LINE-TEXT          PIC X(132).
027300     01  LINE-WORK-R REDEFINES LINE-WORK.
027400         05  LINE-CHAR OCCURS 132 TIMES PIC X(01).
027500
027600     01  TOKEN-WORK.
027700         05  TOKEN-TEXT         PIC X(20).
027800     01  TOKEN-WORK-R REDEFINES TOKEN-WORK.
027900         05  TOKEN-CHAR OCCURS 20 TIMES PIC X(01).
028000     01  TOKEN-WORK-N REDEFINES TOKEN-WORK.
028100         05  TOKEN-DIGIT OCCURS 20 TIMES PIC 9(01).
028200
028300     01  STOCK-MIDDLE-WORK.
028400         05  STOCK-MIDDLE       PIC X(40).
028500     01  STOCK-MIDDLE-WORK-R REDEFINES STOCK-MIDDLE-WORK.
028600         05  STOCK-MIDDLE-CHAR OCCURS 40 TIMES PIC X(01).
028700
028800     01  NAME-NO-EXT-AREA.
028900         05  NAME-NO-EXT        PIC X(60).
029000     01  NAME-NO-EXT-R REDEFINES NAME-NO-EXT-AREA.
029100         05  NAME-NO-EXT-CHAR OCCURS 60 TIMES PIC X(01).
029200
029300     01  PENDING-LINE-AREA.
029400         05  PENDING-LINE       PIC X(132).
029500     01  PENDING-LINE-R REDEFINES PENDING-LINE-AREA.
029600         05  PENDING-SENTINEL-TAG   PIC X(04).
029700         05  PENDING-SENTINEL-NAME  PIC X(128).
029800
029900* SHORT-NAME-BUILDER SCRATCH AREAS (R6) - THE UPPERCASED FILE
030000* NAME AND WHAT IS LEFT OF THE STOCK-REQUEST MIDDLE PORTION.
030100     01  UPPER-NAME             PIC X(60).
030200     01  STOCK-REMAINDER        PIC X(40).
030300
030400* SHARED UNSTRING WORK AREA FOR ALL FOUR HEADER-FIELD EXTRACTORS
030500* (0432-0435) - EACH CALL LEAVES THE MATCHED TEXT IN VALUE-TOKEN.
030600     01  METADATA-SEARCH-AREA.
030700         05  BEFORE-LITERAL     PIC X(132).
030800         05  AFTER-LITERAL      PIC X(132).
030900         05  VALUE-TOKEN        PIC X(40).
031000     01  VALUE-TOKEN-R REDEFINES METADATA-SEARCH-AREA.
031100         05  FILLER             PIC X(264).
031200         05  VALUE-TOKEN-CHAR OCCURS 40 TIMES PIC X(01).
031300*----------------------------------------------------------------
031400
031500 PROCEDURE DIVISION.
031600
031700* TOP-LEVEL DRIVER FOR THE CONSOLIDATED-BUY RUN.  OPENS THE SIX
031800* DATA FILES, READS THE PO CONTROL FILE TO GET THE LIST OF PO
031900* DOCUMENTS TO PROCESS (BATCH FLOW STEP 1), LOOPS THAT LIST
032000* PULLING METADATA AND ITEMS OUT OF EACH ONE (STEP 2), WRITES THE
032100* FOUR SUMMARY FILES AS IT GOES, THEN CALLS THE TWO PRINT
032200* PROGRAMS (STEPS 3-4), DISPLAYS THE RUN STATISTICS (STEP 6) AND
032300* CLOSES DOWN.  STOPS EARLY WITH A MESSAGE IF THE CONTROL FILE
032400* COMES UP EMPTY.
032500 0100-MAIN-PROCESS.
032600     PERFORM 0200-OPEN-FILES THRU 0200-EXIT.
032700     PERFORM 0300-READ-CONTROL-FILE THRU 0300-EXIT.
032800
032900     IF WORK-PO-COUNT = ZERO
033000         DISPLAY "NO PO FILES FOUND"
033100         PERFORM 0900-CLOSE-FILES THRU 0900-EXIT
033200     ELSE
033300         DISPLAY "PO FILES FOUND: " WORK-PO-COUNT
033400         PERFORM 0400-PROCESS-ALL-PO-DOCUMENTS THRU 0400-EXIT
033500         PERFORM 0500-WRITE-QUANTITY-SUMMARY-FILE THRU 0500-EXIT
033600         PERFORM 0600-BUILD-COMBINED-SUMMARY THRU 0600-EXIT
033700         PERFORM 0900-CLOSE-FILES THRU 0900-EXIT
033800         PERFORM 0700-CALL-PO-SUMMARY-REPORT
033900         PERFORM 0710-CALL-PROCUREMENT-TABLE-REPORT
034000         PERFORM 0800-PRINT-RUN-STATISTICS THRU 0800-EXIT.
034100
034200     EXIT PROGRAM.
034300
034400     STOP RUN.
034500*----------------------------------------------------------------
034600
034700 0200-OPEN-FILES.
034800     OPEN INPUT  PO-CONTROL-FILE.
034900     OPEN INPUT  PO-TEXT-FILE.
035000     OPEN OUTPUT PO-SUMMARY-FILE.
035100     OPEN OUTPUT ALL-ITEMS-DETAIL-FILE.
035200     OPEN OUTPUT QUANTITY-SUMMARY-FILE.
035300     OPEN OUTPUT COMBINED-SUMMARY-FILE.
035400
035500     MOVE "N" TO CONTROL-EOF.
035600     MOVE "N" TO TEXT-EOF.
035700
035800     PERFORM 0411-READ-NEXT-PENDING-LINE THRU 0411-EXIT.
035900 0200-EXIT.
036000     EXIT.
036100*----------------------------------------------------------------
036200* READS THE PO CONTROL FILE INTO PO-INFO-TABLE, PROCESSING
036300* ORDER, AND WORKS OUT EACH PO'S SHORT COLUMN NAME AS IT GOES
036400* (PO-NAME-SHORTENER, R6).
036500*----------------------------------------------------------------
036600 0300-READ-CONTROL-FILE.
036700     PERFORM 0310-READ-ONE-CONTROL-RECORD THRU 0310-EXIT
036800         UNTIL CONTROL-FILE-EOF.
036900 0300-EXIT.
037000     EXIT.
037100
037200* READS ONE RECORD FROM PO-CONTROL-FILE INTO THE NEXT SLOT OF
037300* PO-INFO-TABLE AND BUMPS WORK-PO-COUNT.  SETS CONTROL-EOF WHEN
037400* THE FILE RUNS OUT.
037500 0310-READ-ONE-CONTROL-RECORD.
037600     READ PO-CONTROL-FILE
037700         AT END
037800             MOVE "Y" TO CONTROL-EOF
037900             GO TO 0310-EXIT.
038000     ADD 1 TO WORK-PO-COUNT.
038100     SET WORK-SUB-PO TO WORK-PO-COUNT.
038200     MOVE SPACES               TO PO-DATE(WORK-SUB-PO)
038300                                   PO-DOC-REF(WORK-SUB-PO)
038400                                   PO-VENDOR-NAME(WORK-SUB-PO)
038500                                   PO-TOTAL-AMOUNT(WORK-SUB-PO).
038600     MOVE "N"                  TO PO-SUCCESS-FLAG(WORK-SUB-PO).
038700     MOVE "N"                  TO PO-IN-MATRIX-FLAG(WORK-SUB-PO).
038800     MOVE ZERO                 TO PO-ITEM-COUNT(WORK-SUB-PO).
038900     MOVE PO-FILE-NAME         TO PO-FULL-NAME(WORK-SUB-PO).
039000     MOVE PO-FILE-NAME         TO NAME-NO-EXT.
039100     PERFORM 0440-SHORTEN-PO-NAME THRU 0440-EXIT.
039200     MOVE SHORT-NAME-ACCUM  TO PO-SHORT-NAME(WORK-SUB-PO).
039300 0310-EXIT.
039400     EXIT.
039500*----------------------------------------------------------------
039600* PO-AGGREGATOR MAIN LOOP - ONE PO DOCUMENT AT A TIME, IN
039700* PROCESSING ORDER (BATCH FLOW STEP 2).
039800*----------------------------------------------------------------
039900 0400-PROCESS-ALL-PO-DOCUMENTS.
040000     PERFORM 0405-PROCESS-ONE-PO THRU 0405-EXIT
040100         VARYING WORK-SUB-PO FROM 1 BY 1
040200         UNTIL WORK-SUB-PO > WORK-PO-COUNT.
040300 0400-EXIT.
040400     EXIT.
040500
040600* PER-PO DRIVER, CALLED ONCE FOR EACH ENTRY IN PO-INFO-TABLE.
040700* READS THIS PO'S BLOCK OF TEXT LINES OFF PO-TEXT-FILE, PULLS THE
040800* HEADER METADATA (R2-R5), PARSES EVERY LINE FOR ITEM ROWS (R1),
040900* WRITES THE PO SUMMARY AND ALL-ITEMS-DETAIL RECORDS, AND ROLLS
041000* EACH ITEM INTO THE CROSS-PO MATRIX ALONG THE WAY.
041100 0405-PROCESS-ONE-PO.
041200     DISPLAY "PROCESSING: " PO-FULL-NAME(WORK-SUB-PO).
041300     MOVE "N" TO DATE-FOUND.
041400     MOVE "N" TO REF-FOUND.
041500     MOVE "N" TO VENDOR-FOUND.
041600     MOVE "N" TO AMOUNT-FOUND.
041700     PERFORM 0410-READ-ONE-PO-BLOCK THRU 0410-EXIT.
041800     PERFORM 0430-EXTRACT-PO-METADATA THRU 0430-EXIT.
041900     PERFORM 0450-PARSE-ALL-LINES-FOR-ITEMS THRU 0450-EXIT.
042000     IF PO-ITEM-COUNT(WORK-SUB-PO) > ZERO
042100         MOVE "Y" TO PO-SUCCESS-FLAG(WORK-SUB-PO)
042200         ADD 1 TO WORK-PO-SUCCESS-COUNT
042300         DISPLAY "  ITEMS EXTRACTED: " PO-ITEM-COUNT(WORK-SUB-PO)
042400     ELSE
042500         DISPLAY "  NO ITEMS EXTRACTED".
042600     PERFORM 0480-WRITE-PO-SUMMARY-RECORD THRU 0480-EXIT.
042700 0405-EXIT.
042800     EXIT.
042900*----------------------------------------------------------------
043000* COLLECTS ONE PO'S BLOCK OF TEXT LINES OUT OF THE CONCATENATED
043100* PO TEXT FILE, USING A ONE-LINE LOOK-AHEAD SO THE SENTINEL THAT
043200* OPENS THE *NEXT* BLOCK CAN BE RECOGNISED WITHOUT AN UN-READ.
043300*----------------------------------------------------------------
043400 0410-READ-ONE-PO-BLOCK.
043500     MOVE ZERO TO WORK-LINE-COUNT.
043600     PERFORM 0411-READ-NEXT-PENDING-LINE THRU 0411-EXIT.
043700     PERFORM 0412-COLLECT-ONE-LINE THRU 0412-EXIT
043800         UNTIL TEXT-FILE-EOF
043900         OR WORK-NEW-SENTINEL = "Y".
044000 0410-EXIT.
044100     EXIT.
044200
044300* READS THE NEXT PHYSICAL RECORD OFF PO-TEXT-FILE INTO THE
044400* ONE-LINE LOOK-AHEAD BUFFER (PENDING-LINE-AREA).  A LINE STARTING
044500* "*PO " IS THE NEXT DOCUMENT'S OPENING SENTINEL, NOT PART OF THE
044600* CURRENT PO'S TEXT - THIS PARAGRAPH DOES NOT DECIDE THAT, IT
044700* JUST FILLS THE BUFFER; 0410 AND 0412 TEST THE SENTINEL.
044800 0411-READ-NEXT-PENDING-LINE.
044900     READ PO-TEXT-FILE
045000         AT END
045100             MOVE "Y" TO TEXT-EOF
045200             GO TO 0411-EXIT.
045300     MOVE PO-TEXT-RECORD TO PENDING-LINE.
045400     IF PENDING-SENTINEL-TAG = "*PO "
045500         MOVE "Y" TO WORK-NEW-SENTINEL
045600     ELSE
045700         MOVE "N" TO WORK-NEW-SENTINEL.
045800 0411-EXIT.
045900     EXIT.
046000
046100* MOVES THE CURRENTLY BUFFERED LINE INTO THIS PO'S LINE TABLE
046200* (WORK-PO-LINE-TABLE) AND PRIMES THE LOOK-AHEAD BUFFER WITH THE
046300* FOLLOWING RECORD, STOPPING THE BLOCK EARLY IF THE TABLE FILLS.
046400 0412-COLLECT-ONE-LINE.
046500     ADD 1 TO WORK-LINE-COUNT.
046600     MOVE PENDING-LINE TO PO-LINE(WORK-LINE-COUNT).
046700     PERFORM 0411-READ-NEXT-PENDING-LINE THRU 0411-EXIT.
046800 0412-EXIT.
046900     EXIT.
047000*----------------------------------------------------------------
047100* PO-METADATA-EXTRACTOR - FIRST MATCH OF EACH OF THE FOUR HEADER
047200* LITERALS WINS (R2-R5); ANY MAY BE ABSENT.
047300*----------------------------------------------------------------
047400 0430-EXTRACT-PO-METADATA.
047500     PERFORM 0431-SCAN-ONE-LINE-FOR-METADATA THRU 0431-EXIT
047600         VARYING WORK-SUB-LINE FROM 1 BY 1
047700         UNTIL WORK-SUB-LINE > WORK-LINE-COUNT.
047800 0430-EXIT.
047900     EXIT.
048000
048100* TESTS ONE COLLECTED LINE AGAINST WHICHEVER OF THE FOUR HEADER
048200* SWITCHES (DATE-FOUND, REF-FOUND, VENDOR-FOUND, AMOUNT-FOUND) IS
048300* STILL "N" AND CALLS THE MATCHING EXTRACTOR.  A PO IS ALLOWED TO
048400* BE MISSING ANY OR ALL OF THE FOUR FIELDS - SEE 0420-PRINT-PO-
048500* HEADER-LINES IN print-po-summary.cob FOR HOW A MISSING FIELD
048600* IS REPORTED.
048700 0431-SCAN-ONE-LINE-FOR-METADATA.
048800     MOVE PO-LINE(WORK-SUB-LINE) TO LINE-TEXT.
048900     IF DATE-FOUND = "N"
049000         PERFORM 0432-EXTRACT-PO-DATE THRU 0432-EXIT.
049100     IF REF-FOUND = "N"
049200         PERFORM 0433-EXTRACT-DOCUMENT-REF THRU 0433-EXIT.
049300     IF VENDOR-FOUND = "N"
049400         PERFORM 0434-EXTRACT-VENDOR THRU 0434-EXIT.
049500     IF AMOUNT-FOUND = "N"
049600         PERFORM 0435-EXTRACT-TOTAL-AMOUNT THRU 0435-EXIT.
049700 0431-EXIT.
049800     EXIT.
049900
050000* R2 - PULLS THE DD.MM.YYYY TEXT FOLLOWING THE LITERAL
050100* "PO Date: " AND STORES IT VERBATIM (NO DATE VALIDATION - THE
050200* FIELD IS CARRIED AS TEXT PER THE Y2K REVIEW NOTED ABOVE).
050300 0432-EXTRACT-PO-DATE.
050400     MOVE ZERO TO WORK-TOKEN-COUNT.
050500     UNSTRING LINE-TEXT DELIMITED BY "PO Date: "
050600         INTO BEFORE-LITERAL AFTER-LITERAL
050700         TALLYING IN WORK-TOKEN-COUNT.
050800     IF WORK-TOKEN-COUNT = 2
050900         UNSTRING AFTER-LITERAL DELIMITED BY SPACE
051000             INTO VALUE-TOKEN
051100         MOVE VALUE-TOKEN TO PO-DATE(WORK-SUB-PO)
051200         MOVE "Y" TO DATE-FOUND.
051300 0432-EXIT.
051400     EXIT.
051500
051600* R3 - PULLS THE DIGIT STRING FOLLOWING THE LITERAL
051700* "Document Ref: " AND STORES IT VERBATIM.
051800 0433-EXTRACT-DOCUMENT-REF.
051900     MOVE ZERO TO WORK-TOKEN-COUNT.
052000     UNSTRING LINE-TEXT DELIMITED BY "Document Ref: "
052100         INTO BEFORE-LITERAL AFTER-LITERAL
052200         TALLYING IN WORK-TOKEN-COUNT.
052300     IF WORK-TOKEN-COUNT = 2
052400         UNSTRING AFTER-LITERAL DELIMITED BY SPACE
052500             INTO VALUE-TOKEN
052600         MOVE VALUE-TOKEN TO PO-DOC-REF(WORK-SUB-PO)
052700         MOVE "Y" TO REF-FOUND.
052800 0433-EXIT.
052900     EXIT.
053000
053100*----------------------------------------------------------------
053200* R4 - THE LITERAL "VENDOR" MAY BE FOLLOWED BY INTERVENING TEXT
053300* (A COLON, AN ID CODE, EXTRA SPACES) BEFORE THE ACTUAL NAME
053400* STARTS, SO WE NO LONGER DELIMIT ON THE FIXED STRING "VENDOR: ".
053500* REQ 04-066 BELOW EXPLAINS WHY.
053600*----------------------------------------------------------------
053700 0434-EXTRACT-VENDOR.
053800     MOVE ZERO TO WORK-TOKEN-COUNT.
053900     UNSTRING LINE-TEXT DELIMITED BY "Vendor"
054000         INTO BEFORE-LITERAL AFTER-LITERAL
054100         TALLYING IN WORK-TOKEN-COUNT.
054200     IF WORK-TOKEN-COUNT = 2
054300         MOVE ZERO TO WORK-SUB-TOKEN
054400         UNSTRING AFTER-LITERAL DELIMITED BY "Code:"
054500             INTO VALUE-TOKEN
054600             TALLYING IN WORK-SUB-TOKEN
054700         PERFORM 0434-A-SKIP-LEADING-NOISE THRU 0434-A-EXIT
054800         PERFORM 0434-C-BUILD-VENDOR-NAME THRU 0434-C-EXIT
054900         MOVE VENDOR-NAME-ACCUM TO PO-VENDOR-NAME(WORK-SUB-PO)
055000         MOVE "Y" TO VENDOR-FOUND.
055100 0434-EXIT.
055200     EXIT.
055300
055400* SCANS PAST ANY NON-LETTER NOISE BETWEEN "VENDOR" AND THE NAME -
055500* A COLON, AN ID NUMBER, EXTRA BLANKS - STOPPING AT THE FIRST
055600* ALPHABETIC CHARACTER, THE SAME WAY 0442-B STEPS BACKWARD OVER
055700* TRAILING BLANKS.
055800 0434-A-SKIP-LEADING-NOISE.
055900     MOVE 1 TO WORK-SUB-CHAR.
056000     PERFORM 0434-B-STEP-FORWARD THRU 0434-B-EXIT
056100         UNTIL WORK-SUB-CHAR > 40
056200         OR VALUE-TOKEN-CHAR(WORK-SUB-CHAR) IS ALPHABETIC.
056300     MOVE WORK-SUB-CHAR TO WORK-VENDOR-START.
056400 0434-A-EXIT.
056500     EXIT.
056600
056700* BODY OF THE FORWARD SCAN IN 0434-A; ADVANCES ONE CHARACTER
056800* POSITION.  THE LOOP CONDITION LIVES IN THE CALLING PARAGRAPH,
056900* THE SAME SHAPE AS 0442-B-STEP-BACKWARD.
057000 0434-B-STEP-FORWARD.
057100     ADD 1 TO WORK-SUB-CHAR.
057200 0434-B-EXIT.
057300     EXIT.
057400
057500* COPIES THE NAME FORWARD FROM THE FIRST LETTER THROUGH THE END
057600* OF THE "CODE:"-DELIMITED TOKEN (OR END OF LINE, WHEN "CODE:"
057700* NEVER APPEARS) - VIA VALUE-TOKEN-CHAR, PER THE NO-REFERENCE-
057800* MODIFICATION RULE FOR THIS PROGRAM.
057900 0434-C-BUILD-VENDOR-NAME.
058000     MOVE SPACES TO VENDOR-NAME-ACCUM.
058100     MOVE 1 TO WORK-NAME-PTR.
058200     PERFORM 0434-D-APPEND-ONE-CHAR THRU 0434-D-EXIT
058300         VARYING WORK-SUB-CHAR FROM WORK-VENDOR-START BY 1
058400         UNTIL WORK-SUB-CHAR > 40.
058500 0434-C-EXIT.
058600     EXIT.
058700
058800* BODY OF THE COPY LOOP IN 0434-C; STRINGS ONE CHARACTER OF
058900* VALUE-TOKEN INTO THE VENDOR NAME ACCUMULATOR.
059000 0434-D-APPEND-ONE-CHAR.
059100     STRING VALUE-TOKEN-CHAR(WORK-SUB-CHAR) DELIMITED BY SIZE
059200         INTO VENDOR-NAME-ACCUM
059300         WITH POINTER WORK-NAME-PTR.
059400 0434-D-EXIT.
059500     EXIT.
059600
059700* R5 - PULLS THE DIGIT/COMMA/DECIMAL TOKEN FOLLOWING THE LITERAL
059800* "Total Including Sales Tax" AND STORES IT VERBATIM AS TEXT;
059900* "PKR " IS PREFIXED ONLY ON THE PRINTED REPORT, NOT HERE.
060000 0435-EXTRACT-TOTAL-AMOUNT.
060100     MOVE ZERO TO WORK-TOKEN-COUNT.
060200     UNSTRING LINE-TEXT DELIMITED BY "Total Including Sales Tax: "
060300         INTO BEFORE-LITERAL AFTER-LITERAL
060400         TALLYING IN WORK-TOKEN-COUNT.
060500     IF WORK-TOKEN-COUNT = 2
060600         UNSTRING AFTER-LITERAL DELIMITED BY SPACE
060700             INTO VALUE-TOKEN
060800         MOVE VALUE-TOKEN TO PO-TOTAL-AMOUNT(WORK-SUB-PO)
060900         MOVE "Y" TO AMOUNT-FOUND.
061000 0435-EXIT.
061100     EXIT.
061200*----------------------------------------------------------------
061300* PO-NAME-SHORTENER (R6).  NAME-NO-EXT HOLDS THE FILE NAME ON
061400* ENTRY.  THE LHR STOCK-REQUEST FORM TAKES PRIORITY; EVERYTHING
061500* ELSE FALLS THROUGH TO THE GENERIC SHORTENER.
061600*----------------------------------------------------------------
061700 0440-SHORTEN-PO-NAME.
061800     MOVE NAME-NO-EXT TO UPPER-NAME.
061900     INSPECT UPPER-NAME CONVERTING
062000         "abcdefghijklmnopqrstuvwxyz" TO
062100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
062200     MOVE "N" TO WORK-TEST-RESULT.
062300     MOVE ZERO TO WORK-TOKEN-COUNT.
062400     UNSTRING UPPER-NAME DELIMITED BY "LHR"
062500         INTO BEFORE-LITERAL AFTER-LITERAL
062600         TALLYING IN WORK-TOKEN-COUNT.
062700     IF WORK-TOKEN-COUNT = 2
062800         MOVE ZERO TO WORK-SUB-TOKEN
062900         UNSTRING AFTER-LITERAL DELIMITED BY " STOCK.PDF"
063000             INTO STOCK-MIDDLE STOCK-REMAINDER
063100             TALLYING IN WORK-SUB-TOKEN
063200         IF WORK-SUB-TOKEN = 2 AND STOCK-REMAINDER = SPACES
063300             MOVE "Y" TO WORK-TEST-RESULT.
063400     IF WORK-TEST-RESULT = "Y"
063500         PERFORM 0441-BUILD-LHR-SHORT-NAME THRU 0441-EXIT
063600     ELSE
063700         PERFORM 0442-BUILD-GENERIC-SHORT-NAME THRU 0442-EXIT.
063800 0440-EXIT.
063900     EXIT.
064000
064100* R6, LHR BRANCH.  THE SHORT NAME IS "LHR" FOLLOWED BY THE STOCK
064200* CODE WITH ITS BLANKS SQUEEZED OUT, CAPPED AT 20 CHARACTERS -
064300* E.G. "LHR <A B 123> STOCK.PDF" SHORTENS TO "LHRAB123".
064400 0441-BUILD-LHR-SHORT-NAME.
064500     MOVE SPACES TO NAME-ACCUM.
064600     MOVE 1 TO WORK-NAME-PTR.
064700     STRING "LHR" DELIMITED BY SIZE
064800         INTO NAME-ACCUM
064900         WITH POINTER WORK-NAME-PTR.
065000     PERFORM 0441-A-COMPRESS-STOCK-CHAR THRU 0441-A-EXIT
065100         VARYING WORK-SUB-CHAR FROM 1 BY 1
065200         UNTIL WORK-SUB-CHAR > 40
065300         OR WORK-NAME-PTR > 20.
065400     MOVE NAME-ACCUM TO SHORT-NAME-ACCUM.
065500 0441-EXIT.
065600     EXIT.
065700
065800* BODY OF THE LHR COMPRESS LOOP; SKIPS BLANK CHARACTERS, STRINGS
065900* EVERYTHING ELSE INTO THE ACCUMULATOR.
066000 0441-A-COMPRESS-STOCK-CHAR.
066100     IF STOCK-MIDDLE-CHAR(WORK-SUB-CHAR) NOT = SPACE
066200         STRING STOCK-MIDDLE-CHAR(WORK-SUB-CHAR) DELIMITED BY SIZE
066300             INTO NAME-ACCUM
066400             WITH POINTER WORK-NAME-PTR.
066500 0441-A-EXIT.
066600     EXIT.
066700
066800* R6, GENERIC BRANCH - USED FOR ANY FILE NAME NOT MATCHING THE
066900* LHR STOCK-REQUEST PATTERN.  STRIPS THE ".PDF" EXTENSION IF
067000* PRESENT, FINDS THE LAST NON-BLANK CHARACTER, THEN COMPRESSES
067100* THE NAME DOWN TO 20 CHARACTERS WITH BLANKS TURNED TO
067200* UNDERSCORES SO THE SHORT NAME READS CLEANLY IN A REPORT COLUMN.
067300 0442-BUILD-GENERIC-SHORT-NAME.
067400     MOVE ZERO TO WORK-SUB-TOKEN.
067500     UNSTRING UPPER-NAME DELIMITED BY ".PDF"
067600         INTO BEFORE-LITERAL AFTER-LITERAL
067700         TALLYING IN WORK-SUB-TOKEN.
067800     IF WORK-SUB-TOKEN = 2
067900         MOVE BEFORE-LITERAL TO NAME-NO-EXT
068000     ELSE
068100         MOVE UPPER-NAME TO NAME-NO-EXT.
068200     MOVE 60 TO WORK-SUB-CHAR.
068300     PERFORM 0442-B-STEP-BACKWARD THRU 0442-B-EXIT
068400         UNTIL WORK-SUB-CHAR < 1
068500         OR NAME-NO-EXT-CHAR(WORK-SUB-CHAR) NOT = SPACE.
068600     MOVE WORK-SUB-CHAR TO WORK-LAST-NONBLANK.
068700     MOVE SPACES TO NAME-ACCUM.
068800     MOVE 1 TO WORK-NAME-PTR.
068900     PERFORM 0442-A-COMPRESS-NAME-CHAR THRU 0442-A-EXIT
069000         VARYING WORK-SUB-CHAR FROM 1 BY 1
069100         UNTIL WORK-SUB-CHAR > WORK-LAST-NONBLANK
069200         OR WORK-NAME-PTR > 20.
069300     MOVE NAME-ACCUM TO SHORT-NAME-ACCUM.
069400 0442-EXIT.
069500     EXIT.
069600
069700* BODY OF THE GENERIC COMPRESS LOOP; A BLANK CHARACTER BECOMES AN
069800* UNDERSCORE, EVERYTHING ELSE PASSES THROUGH UNCHANGED.
069900 0442-A-COMPRESS-NAME-CHAR.
070000     IF NAME-NO-EXT-CHAR(WORK-SUB-CHAR) = SPACE
070100         STRING "_" DELIMITED BY SIZE
070200             INTO NAME-ACCUM
070300             WITH POINTER WORK-NAME-PTR
070400     ELSE
070500         STRING NAME-NO-EXT-CHAR(WORK-SUB-CHAR) DELIMITED BY SIZE
070600             INTO NAME-ACCUM
070700             WITH POINTER WORK-NAME-PTR.
070800 0442-A-EXIT.
070900     EXIT.
071000
071100* STEPS BACKWARD THROUGH THE FILE NAME LOOKING FOR THE LAST
071200* NON-BLANK CHARACTER - THE LOOP CONDITION LIVES IN THE CALLING
071300* PARAGRAPH, THIS BODY JUST DECREMENTS THE SUBSCRIPT.
071400 0442-B-STEP-BACKWARD.
071500     SUBTRACT 1 FROM WORK-SUB-CHAR.
071600 0442-B-EXIT.
071700     EXIT.
071800*----------------------------------------------------------------
071900* PO-LINE-PARSER (R1/R1A) - TESTS EVERY COLLECTED LINE OF THE PO
072000* BLOCK AND STORES AN ITEM RECORD FOR EACH ONE THAT MATCHES.
072100*----------------------------------------------------------------
072200 0450-PARSE-ALL-LINES-FOR-ITEMS.
072300     PERFORM 0451-PARSE-ONE-LINE-FOR-ITEM THRU 0451-EXIT
072400         VARYING WORK-SUB-LINE FROM 1 BY 1
072500         UNTIL WORK-SUB-LINE > WORK-LINE-COUNT.
072600 0450-EXIT.
072700     EXIT.
072800
072900* DRIVES THE TOKENIZE / VALIDATE / BUILD SEQUENCE FOR ONE
073000* COLLECTED LINE.  A LINE THAT PASSES R1'S VALIDATION IS STORED
073100* AS A MATCHED ITEM; A LINE THAT FAILS IS SILENTLY SKIPPED - NOT
073200* EVERY LINE IN THE PO TEXT IS AN ITEM ROW.
073300 0451-PARSE-ONE-LINE-FOR-ITEM.
073400     MOVE PO-LINE(WORK-SUB-LINE) TO LINE-TEXT.
073500     MOVE "N" TO PI-FOUND-FLAG.
073600     IF LINE-TEXT NOT = SPACES
073700         PERFORM 0452-TOKENIZE-LINE THRU 0452-EXIT
073800         PERFORM 0453-VALIDATE-ITEM-TOKENS THRU 0453-EXIT.
073900     IF PI-ITEM-LINE-FOUND
074000         PERFORM 0460-STORE-ITEM-RECORD THRU 0460-EXIT.
074100 0451-EXIT.
074200     EXIT.
074300
074400* SPLITS ONE TEXT LINE INTO BLANK-DELIMITED TOKENS.  TOKENS
074500* BEYOND THE 20-SLOT TABLE ARE DISCARDED RATHER THAN OVERFLOWING
074600* IT - LONG LINES ARE NOT EXPECTED TO CARRY A VALID ITEM ROW
074700* ANYWAY ONCE THEY RUN PAST THAT MANY WORDS.
074800 0452-TOKENIZE-LINE.
074900     MOVE SPACES TO TOKEN-TABLE.
075000     MOVE ZERO TO WORK-TOKEN-COUNT.
075100     UNSTRING LINE-TEXT DELIMITED BY ALL SPACES
075200         INTO TOKEN-ITEM(1)  TOKEN-ITEM(2)  TOKEN-ITEM(3)  TOKEN-ITEM(4)
075300              TOKEN-ITEM(5)  TOKEN-ITEM(6)  TOKEN-ITEM(7)  TOKEN-ITEM(8)
075400              TOKEN-ITEM(9)  TOKEN-ITEM(10) TOKEN-ITEM(11) TOKEN-ITEM(12)
075500              TOKEN-ITEM(13) TOKEN-ITEM(14) TOKEN-ITEM(15) TOKEN-ITEM(16)
075600              TOKEN-ITEM(17) TOKEN-ITEM(18) TOKEN-ITEM(19) TOKEN-ITEM(20)
075700         TALLYING IN WORK-TOKEN-COUNT.
075800     IF TOKEN-ITEM(1) = SPACES
075900         PERFORM 0452-A-SHIFT-TOKENS-LEFT THRU 0452-A-EXIT.
076000 0452-EXIT.
076100     EXIT.
076200
076300* DROPS THE LEADING TOKEN ONCE IT HAS BEEN CONSUMED BY THE
076400* CALLER AND CLOSES THE GAP BY SHIFTING EVERY REMAINING TOKEN
076500* DOWN ONE SLOT.
076600 0452-A-SHIFT-TOKENS-LEFT.
076700     PERFORM 0452-B-SHIFT-ONE-TOKEN THRU 0452-B-EXIT
076800         VARYING WORK-SUB-TOKEN FROM 1 BY 1
076900         UNTIL WORK-SUB-TOKEN > 19.
077000     MOVE SPACES TO TOKEN-ITEM(20).
077100     SUBTRACT 1 FROM WORK-TOKEN-COUNT.
077200 0452-A-EXIT.
077300     EXIT.
077400
077500* BODY OF THE SHIFT LOOP; MOVES ONE TOKEN DOWN ONE SLOT.
077600 0452-B-SHIFT-ONE-TOKEN.
077700     MOVE TOKEN-ITEM(WORK-SUB-TOKEN + 1) TO TOKEN-ITEM(WORK-SUB-TOKEN).
077800 0452-B-EXIT.
077900     EXIT.
078000
078100* R1 - AN ITEM LINE MUST TOKENIZE TO AT LEAST 7 WORDS, START WITH
078200* A 5-DIGIT ITEM NUMBER FOLLOWED BY A BLANK, AND END WITH A
078300* NUMERIC TOKEN (THE QUANTITY).  ANY LINE FAILING EITHER TEST -
078400* A CONTINUATION LINE, A BLANK LINE, A FOOTER LINE - IS REJECTED
078500* HERE AND NEVER REACHES THE ITEM TABLE.
078600 0453-VALIDATE-ITEM-TOKENS.
078700     MOVE "N" TO PI-FOUND-FLAG.
078800     IF WORK-TOKEN-COUNT < 7
078900         GO TO 0453-EXIT.
079000     MOVE TOKEN-ITEM(1) TO TOKEN-WORK.
079100     PERFORM 0454-TEST-FIVE-DIGIT-TOKEN THRU 0454-EXIT.
079200     IF WORK-TEST-RESULT NOT = "Y"
079300         GO TO 0453-EXIT.
079400     COMPUTE WORK-NAME-END-TOKEN = WORK-TOKEN-COUNT - 5.
079500     IF WORK-NAME-END-TOKEN < 2
079600         GO TO 0453-EXIT.
079700     MOVE "Y" TO WORK-ALL-NUMERIC-FLAG.
079800     COMPUTE WORK-FIRST-NUM-TOKEN = WORK-NAME-END-TOKEN + 1.
079900     PERFORM 0456-TEST-ONE-NUMERIC-TOKEN THRU 0456-EXIT
080000         VARYING WORK-SUB-TOKEN FROM WORK-FIRST-NUM-TOKEN BY 1
080100         UNTIL WORK-SUB-TOKEN > WORK-TOKEN-COUNT.
080200     IF WORK-ALL-NUMERIC-FLAG NOT = "Y"
080300         GO TO 0453-EXIT.
080400     PERFORM 0457-BUILD-ITEM-NAME THRU 0457-EXIT.
080500     MOVE TOKEN-ITEM(1) TO PI-ITEM-NUMBER.
080600     MOVE TOKEN-ITEM(WORK-FIRST-NUM-TOKEN) TO TOKEN-WORK.
080700     PERFORM 0458-CONVERT-QUANTITY-TOKEN THRU 0458-EXIT.
080800     MOVE "Y" TO PI-FOUND-FLAG.
080900 0453-EXIT.
081000     EXIT.
081100
081200* TESTS WHETHER THE FIRST TOKEN IS EXACTLY FIVE DIGITS FOLLOWED
081300* BY A BLANK - NOT FOUR, NOT SIX; THE BUYER'S ITEM NUMBERS ARE
081400* ALWAYS FIVE DIGITS WIDE.
081500 0454-TEST-FIVE-DIGIT-TOKEN.
081600     MOVE "Y" TO WORK-TEST-RESULT.
081700     PERFORM 0455-TEST-ONE-DIGIT-CHAR THRU 0455-EXIT
081800         VARYING WORK-SUB-CHAR FROM 1 BY 1
081900         UNTIL WORK-SUB-CHAR > 5.
082000     PERFORM 0455-B-TEST-TRAILING-BLANK THRU 0455-B-EXIT
082100         VARYING WORK-SUB-CHAR FROM 6 BY 1
082200         UNTIL WORK-SUB-CHAR > 20.
082300 0454-EXIT.
082400     EXIT.
082500
082600* TESTS ONE CHARACTER OF THE FIRST TOKEN FOR A DIGIT; THE
082700* GOVERNING LOOP IN 0454 STOPS THE FIRST TIME THIS FAILS.
082800 0455-TEST-ONE-DIGIT-CHAR.
082900     IF TOKEN-CHAR(WORK-SUB-CHAR) IS NOT NUMERIC
083000         MOVE "N" TO WORK-TEST-RESULT.
083100 0455-EXIT.
083200     EXIT.
083300
083400* CONFIRMS THE CHARACTER RIGHT AFTER THE FIVE DIGITS IS BLANK -
083500* OTHERWISE A SIX-OR-MORE-DIGIT NUMBER WOULD FALSELY PASS THE
083600* FIVE-DIGIT TEST ON ITS FIRST FIVE CHARACTERS.
083700 0455-B-TEST-TRAILING-BLANK.
083800     IF TOKEN-CHAR(WORK-SUB-CHAR) NOT = SPACE
083900         MOVE "N" TO WORK-TEST-RESULT.
084000 0455-B-EXIT.
084100     EXIT.
084200
084300* TESTS WHETHER THE TRAILING TOKEN IS A VALID QUANTITY - DIGITS
084400* AND AT MOST ONE DECIMAL POINT, NOTHING ELSE.
084500 0456-TEST-ONE-NUMERIC-TOKEN.
084600     MOVE TOKEN-ITEM(WORK-SUB-TOKEN) TO TOKEN-WORK.
084700     MOVE "N" TO WORK-SEEN-DOT.
084800     MOVE "Y" TO WORK-TEST-RESULT.
084900     PERFORM 0456-A-TEST-ONE-CHAR THRU 0456-A-EXIT
085000         VARYING WORK-SUB-CHAR FROM 1 BY 1
085100         UNTIL WORK-SUB-CHAR > 20.
085200     IF WORK-TEST-RESULT NOT = "Y"
085300         MOVE "N" TO WORK-ALL-NUMERIC-FLAG.
085400 0456-EXIT.
085500     EXIT.
085600
085700* TESTS ONE CHARACTER OF THE TRAILING TOKEN AGAINST THE
085800* DIGIT-OR-DOT CLASS AND COUNTS DECIMAL POINTS SEEN SO FAR.
085900 0456-A-TEST-ONE-CHAR.
086000     IF TOKEN-CHAR(WORK-SUB-CHAR) = SPACE
086100         GO TO 0456-A-EXIT.
086200     IF TOKEN-CHAR(WORK-SUB-CHAR) IS NOT DIGIT-OR-DOT
086300         MOVE "N" TO WORK-TEST-RESULT
086400         GO TO 0456-A-EXIT.
086500     IF TOKEN-CHAR(WORK-SUB-CHAR) = "."
086600         IF WORK-SEEN-DOT = "Y"
086700             MOVE "N" TO WORK-TEST-RESULT
086800         ELSE
086900             MOVE "Y" TO WORK-SEEN-DOT.
087000 0456-A-EXIT.
087100     EXIT.
087200
087300* R1A - THE ITEM NAME IS EVERY TOKEN BETWEEN THE LEADING ITEM
087400* NUMBER AND THE TRAILING QUANTITY, REJOINED WITH SINGLE SPACES.
087500 0457-BUILD-ITEM-NAME.
087600     MOVE SPACES TO NAME-ACCUM.
087700     MOVE 1 TO WORK-NAME-PTR.
087800     PERFORM 0457-A-APPEND-ONE-TOKEN THRU 0457-A-EXIT
087900         VARYING WORK-SUB-TOKEN FROM 2 BY 1
088000         UNTIL WORK-SUB-TOKEN > WORK-NAME-END-TOKEN.
088100     MOVE NAME-ACCUM TO PI-ITEM-NAME.
088200 0457-EXIT.
088300     EXIT.
088400
088500* BODY OF THE NAME-BUILDING LOOP; APPENDS ONE MIDDLE TOKEN AND A
088600* SEPARATING SPACE TO THE ACCUMULATOR.
088700 0457-A-APPEND-ONE-TOKEN.
088800     IF WORK-SUB-TOKEN > 2
088900         STRING " " DELIMITED BY SIZE
089000             INTO NAME-ACCUM
089100             WITH POINTER WORK-NAME-PTR.
089200     STRING TOKEN-ITEM(WORK-SUB-TOKEN) DELIMITED BY SPACE
089300         INTO NAME-ACCUM
089400         WITH POINTER WORK-NAME-PTR.
089500 0457-A-EXIT.
089600     EXIT.
089700
089800* R1A - CONVERTS THE TRAILING NUMERIC TOKEN'S TEXT INTO A
089900* QUANTITY CARRIED TO 2 DECIMAL PLACES (REQ 96-201 BELOW - WHOLE
090000* UNITS WERE TRUNCATING PARTIAL SHIPMENTS).
090100 0458-CONVERT-QUANTITY-TOKEN.
090200     MOVE ZERO TO WORK-QTY-WHOLE-PART WORK-QTY-DEC-PART WORK-DIGIT-COUNT.
090300     MOVE "N" TO WORK-SEEN-DOT.
090400     PERFORM 0458-A-ACCUM-ONE-CHAR THRU 0458-A-EXIT
090500         VARYING WORK-SUB-CHAR FROM 1 BY 1
090600         UNTIL WORK-SUB-CHAR > 20.
090700     IF WORK-DIGIT-COUNT = 1
090800         MULTIPLY 10 BY WORK-QTY-DEC-PART.
090900     COMPUTE PI-QUANTITY = WORK-QTY-WHOLE-PART +
091000         (WORK-QTY-DEC-PART / 100).
091100 0458-EXIT.
091200     EXIT.
091300
091400* BODY OF THE DIGIT ACCUMULATION LOOP; ROLLS ONE DIGIT INTO THE
091500* WHOLE-NUMBER OR DECIMAL PART DEPENDING ON WHICH SIDE OF THE
091600* DECIMAL POINT IT FELL, CAPPING THE DECIMAL PART AT 2 DIGITS.
091700 0458-A-ACCUM-ONE-CHAR.
091800     IF TOKEN-CHAR(WORK-SUB-CHAR) = "."
091900         MOVE "Y" TO WORK-SEEN-DOT
092000     ELSE
092100         IF TOKEN-CHAR(WORK-SUB-CHAR) IS NUMERIC
092200             IF WORK-SEEN-DOT = "Y"
092300                 IF WORK-DIGIT-COUNT < 2
092400                     COMPUTE WORK-QTY-DEC-PART =
092500                         (WORK-QTY-DEC-PART * 10) +
092600                         TOKEN-CHAR(WORK-SUB-CHAR)
092700                     ADD 1 TO WORK-DIGIT-COUNT
092800             ELSE
092900                 COMPUTE WORK-QTY-WHOLE-PART =
093000                     (WORK-QTY-WHOLE-PART * 10) +
093100                     TOKEN-CHAR(WORK-SUB-CHAR).
093200 0458-A-EXIT.
093300     EXIT.
093400*----------------------------------------------------------------
093500* STORES ONE EXTRACTED ITEM - WRITES THE ALL ITEMS DETAIL RECORD
093600* AND ROLLS THE QUANTITY INTO THE CROSS-PO ITEM MATRIX.
093700*----------------------------------------------------------------
093800 0460-STORE-ITEM-RECORD.
093900     ADD 1 TO PO-ITEM-COUNT(WORK-SUB-PO).
094000     MOVE PO-SHORT-NAME(WORK-SUB-PO)  TO PD-SHORT-PO-NAME.
094100     MOVE PI-ITEM-NUMBER            TO PD-ITEM-NUMBER.
094200     MOVE PI-ITEM-NAME              TO PD-ITEM-NAME.
094300     MOVE PI-QUANTITY               TO PD-QUANTITY.
094400     MOVE PO-DATE(WORK-SUB-PO)        TO PD-PO-DATE.
094500     MOVE PO-VENDOR-NAME(WORK-SUB-PO) TO PD-VENDOR-NAME.
094600     WRITE ALL-ITEMS-DETAIL-RECORD.
094700     PERFORM 0470-AGGREGATE-ITEM THRU 0470-EXIT.
094800 0460-EXIT.
094900     EXIT.
095000
095100* R7/R9 - SEARCHES THE CROSS-PO ITEM MATRIX FOR A ROW WHOSE NAME
095200* MATCHES THIS ITEM (TRIMMED, PER R7); CREATES A NEW ROW WHEN
095300* NONE MATCHES.  THE QUANTITY IS STORED IN THIS PO'S COLUMN AS
095400* THE LAST OCCURRENCE ON THE DOCUMENT (R9), NOT ADDED TO ANY
095500* PRIOR VALUE - REQ 94-009 BELOW EXPLAINS WHY.
095600 0470-AGGREGATE-ITEM.
095700     SET AGG-IDX TO 1.
095800     SEARCH AGG-ENTRY
095900         AT END PERFORM 0471-CREATE-NEW-AGG-ENTRY THRU 0471-EXIT
096000         WHEN AGG-ITEM-NAME(AGG-IDX) = PI-ITEM-NAME
096100             CONTINUE.
096200     ADD PI-QUANTITY TO AGG-TOTAL-QTY(AGG-IDX).
096300     ADD 1 TO AGG-PO-COUNT(AGG-IDX).
096400     MOVE PI-QUANTITY TO AGG-QTY-PER-PO(AGG-IDX, WORK-SUB-PO).
096500     MOVE "Y" TO PO-IN-MATRIX-FLAG(WORK-SUB-PO).
096600 0470-EXIT.
096700     EXIT.
096800
096900* ADDS A BRAND-NEW ROW TO THE ITEM MATRIX WHEN THE SEARCH IN
097000* 0470 DOESN'T FIND A MATCH, AND ZEROES EVERY PO COLUMN ON IT.
097100 0471-CREATE-NEW-AGG-ENTRY.
097200     ADD 1 TO WORK-ITEM-COUNT.
097300     SET AGG-IDX TO WORK-ITEM-COUNT.
097400     MOVE PI-ITEM-NAME TO AGG-ITEM-NAME(AGG-IDX).
097500     MOVE ZERO TO AGG-TOTAL-QTY(AGG-IDX).
097600     MOVE ZERO TO AGG-PO-COUNT(AGG-IDX).
097700     PERFORM 0472-ZERO-AGG-PO-SLOT THRU 0472-EXIT
097800         VARYING WORK-SUB-COL FROM 1 BY 1
097900         UNTIL WORK-SUB-COL > 30.
098000 0471-EXIT.
098100     EXIT.
098200
098300* ZEROES ONE PO'S QUANTITY COLUMN ON A FRESHLY CREATED MATRIX
098400* ROW SO AN UNVISITED PO NEVER SHOWS A LEFTOVER VALUE.
098500 0472-ZERO-AGG-PO-SLOT.
098600     MOVE ZERO TO AGG-QTY-PER-PO(AGG-IDX, WORK-SUB-COL).
098700 0472-EXIT.
098800     EXIT.
098900*----------------------------------------------------------------
099000* WRITES THE MACHINE-READABLE PO SUMMARY RECORD FOR THIS PO -
099100* COMPANION TO THE PRINTED PER-PO REPORT (INDIVIDUAL-PO-SUMMARY).
099200*----------------------------------------------------------------
099300 0480-WRITE-PO-SUMMARY-RECORD.
099400     MOVE PO-SHORT-NAME(WORK-SUB-PO)   TO PS-SHORT-PO-NAME.
099500     MOVE PO-SUCCESS-FLAG(WORK-SUB-PO) TO PS-SUCCESS-FLAG.
099600     MOVE PO-ITEM-COUNT(WORK-SUB-PO)   TO PS-ITEM-COUNT.
099700     MOVE PO-DATE(WORK-SUB-PO)         TO PS-PO-DATE.
099800     MOVE PO-DOC-REF(WORK-SUB-PO)      TO PS-DOCUMENT-REF.
099900     MOVE PO-VENDOR-NAME(WORK-SUB-PO)  TO PS-VENDOR-NAME.
100000     MOVE PO-TOTAL-AMOUNT(WORK-SUB-PO) TO PS-TOTAL-AMOUNT.
100100     WRITE PO-SUMMARY-RECORD.
100200 0480-EXIT.
100300     EXIT.
100400*----------------------------------------------------------------
100500* QUANTITY SUMMARY FILE (ITEM X PO MATRIX).  COLUMN SET IS THE
100600* DISTINCT POS REFERENCED BY ANY AGGREGATED ITEM, SORTED
100700* ASCENDING BY FULL FILE NAME (R10); ROWS STAY IN ENCOUNTER
100800* ORDER (R11).
100900*----------------------------------------------------------------
101000 0500-WRITE-QUANTITY-SUMMARY-FILE.
101100     PERFORM 0501-BUILD-COLUMN-SET THRU 0501-EXIT.
101200     PERFORM 0502-SORT-COLUMN-SET THRU 0502-EXIT.
101300     PERFORM 0503-WRITE-QTY-HEADER-RECORD THRU 0503-EXIT.
101400     PERFORM 0504-WRITE-QTY-DETAIL-RECORD THRU 0504-EXIT
101500         VARYING AGG-IDX FROM 1 BY 1
101600         UNTIL AGG-IDX > WORK-ITEM-COUNT.
101700 0500-EXIT.
101800     EXIT.
101900
102000* R10 - COLLECTS THE SET OF PO SHORT NAMES THAT ACTUALLY HAVE AT
102100* LEAST ONE NONZERO QUANTITY SOMEWHERE IN THE ITEM MATRIX; A PO
102200* THAT WAS READ BUT MATCHED NO ITEM DOES NOT GET A COLUMN.
102300 0501-BUILD-COLUMN-SET.
102400     MOVE ZERO TO WORK-COL-COUNT.
102500     PERFORM 0501-A-TEST-ONE-PO THRU 0501-A-EXIT
102600         VARYING WORK-SUB-PO FROM 1 BY 1
102700         UNTIL WORK-SUB-PO > WORK-PO-COUNT.
102800 0501-EXIT.
102900     EXIT.
103000
103100* TESTS WHETHER ONE PO COLUMN HAS A NONZERO QUANTITY ON ANY ROW
103200* OF THE ITEM MATRIX AND, IF SO, ADDS IT TO THE COLUMN SET.
103300 0501-A-TEST-ONE-PO.
103400     IF PO-IN-MATRIX(WORK-SUB-PO)
103500         ADD 1 TO WORK-COL-COUNT
103600         MOVE WORK-SUB-PO TO COL-PO-INDEX(WORK-COL-COUNT).
103700 0501-A-EXIT.
103800     EXIT.
103900
104000* HAND-ROLLED BUBBLE SORT, EARLY-EXIT ON A CLEAN PASS - THE
104100* COLUMN LIST IS AT MOST WORK-MAX-PO ENTRIES SO THE O(N**2) COST
104200* NEVER MATTERS.
104300 0502-SORT-COLUMN-SET.
104400     IF WORK-COL-COUNT > 1
104500         MOVE "Y" TO WORK-SWAP-FLAG
104600         PERFORM 0502-A-ONE-PASS THRU 0502-A-EXIT
104700             UNTIL WORK-SWAP-FLAG = "N".
104800 0502-EXIT.
104900     EXIT.
105000
105100* ONE BUBBLE-SORT PASS OVER THE COLUMN SET BUILT BY 0501 -
105200* PLAIN COMPARE/SWAP, THE SAME TECHNIQUE 0502-SORT-COLUMN-SET'S
105300* BANNER DESCRIBES, NO SORT VERB INVOLVED SINCE THE SET IS SMALL
105400* (AT MOST WORK-MAX-PO ENTRIES).
105500 0502-A-ONE-PASS.
105600     MOVE "N" TO WORK-SWAP-FLAG.
105700     PERFORM 0502-B-COMPARE-SWAP THRU 0502-B-EXIT
105800         VARYING WORK-SUB-COL FROM 1 BY 1
105900         UNTIL WORK-SUB-COL >= WORK-COL-COUNT.
106000 0502-A-EXIT.
106100     EXIT.
106200
106300* COMPARES TWO ADJACENT COLUMN ENTRIES BY FULL FILE NAME AND
106400* SWAPS THEM IF OUT OF ASCENDING ORDER (R10).
106500 0502-B-COMPARE-SWAP.
106600     IF PO-FULL-NAME(COL-PO-INDEX(WORK-SUB-COL)) >
106700        PO-FULL-NAME(COL-PO-INDEX(WORK-SUB-COL + 1))
106800         MOVE COL-PO-INDEX(WORK-SUB-COL)     TO WORK-SWAP-TEMP
106900         MOVE COL-PO-INDEX(WORK-SUB-COL + 1) TO
107000              COL-PO-INDEX(WORK-SUB-COL)
107100         MOVE WORK-SWAP-TEMP TO COL-PO-INDEX(WORK-SUB-COL + 1)
107200         MOVE "Y" TO WORK-SWAP-FLAG.
107300 0502-B-EXIT.
107400     EXIT.
107500
107600* R10 - WRITES THE ONE HEADER ROW OF THE QUANTITY SUMMARY MATRIX:
107700* THE LITERAL COLUMN LABEL "ITEM NAME" FOLLOWED BY ONE PO SHORT
107800* NAME PER REFERENCED COLUMN IN THE ORDER BUILT BY 0502.
107900 0503-WRITE-QTY-HEADER-RECORD.
108000     MOVE "H" TO PQ-RECORD-TYPE.
108100     MOVE WORK-COL-COUNT TO PQH-COLUMN-COUNT.
108200     PERFORM 0503-A-STORE-ONE-COLUMN-NAME THRU 0503-A-EXIT
108300         VARYING WORK-SUB-COL FROM 1 BY 1
108400         UNTIL WORK-SUB-COL > 30.
108500     WRITE QUANTITY-SUMMARY-RECORD.
108600 0503-EXIT.
108700     EXIT.
108800
108900* COPIES ONE COLUMN'S SHORT PO NAME INTO ITS SLOT ON THE
109000* QUANTITY SUMMARY HEADER RECORD.
109100 0503-A-STORE-ONE-COLUMN-NAME.
109200     IF WORK-SUB-COL <= WORK-COL-COUNT
109300         MOVE PO-SHORT-NAME(COL-PO-INDEX(WORK-SUB-COL))
109400             TO PQH-COLUMN-NAME(WORK-SUB-COL)
109500     ELSE
109600         MOVE SPACES TO PQH-COLUMN-NAME(WORK-SUB-COL).
109700 0503-A-EXIT.
109800     EXIT.
109900
110000* R10 - WRITES ONE DETAIL ROW OF THE QUANTITY SUMMARY MATRIX: THE
110100* ITEM NAME, ONE QUANTITY PER REFERENCED PO COLUMN, AND THE
110200* GRAND-TOTAL COLUMN (REQ 95-140 BELOW), ONE ROW PER AGGREGATION
110300* ENTRY IN ENCOUNTER ORDER.
110400 0504-WRITE-QTY-DETAIL-RECORD.
110500     MOVE "D" TO PQ-RECORD-TYPE.
110600     MOVE AGG-ITEM-NAME(AGG-IDX) TO PQD-ITEM-NAME.
110700     PERFORM 0504-A-STORE-ONE-COLUMN-QTY THRU 0504-A-EXIT
110800         VARYING WORK-SUB-COL FROM 1 BY 1
110900         UNTIL WORK-SUB-COL > 30.
111000     MOVE AGG-TOTAL-QTY(AGG-IDX) TO PQD-GRAND-TOTAL.
111100     WRITE QUANTITY-SUMMARY-RECORD.
111200 0504-EXIT.
111300     EXIT.
111400
111500* COPIES ONE ITEM'S QUANTITY FOR ONE REFERENCED PO INTO THE
111600* DETAIL ROW'S MATCHING COLUMN SLOT.
111700 0504-A-STORE-ONE-COLUMN-QTY.
111800     IF WORK-SUB-COL <= WORK-COL-COUNT
111900         MOVE AGG-QTY-PER-PO(AGG-IDX, COL-PO-INDEX(WORK-SUB-COL))
112000             TO PQD-COLUMN-QTY(WORK-SUB-COL)
112100     ELSE
112200         MOVE ZERO TO PQD-COLUMN-QTY(WORK-SUB-COL).
112300 0504-A-EXIT.
112400     EXIT.
112500*----------------------------------------------------------------
112600* COMBINED SUMMARY - ONE RECORD PER UNIQUE ITEM, SORTED BY TOTAL
112700* QUANTITY DESCENDING (R11, REQ 92-178).  THE PO LIST DIFFERS
112800* FROM THE SORT-RECORD LAYOUT SO IT IS BUILT DURING RELEASE, NOT
112900* CARRIED THROUGH ON A USING/GIVING SORT.
113000*----------------------------------------------------------------
113100 0600-BUILD-COMBINED-SUMMARY.
113200     SORT SORT-FILE
113300         DESCENDING KEY SORT-QTY
113400         INPUT PROCEDURE 0610-RELEASE-ALL-ITEMS THRU 0610-EXIT
113500         OUTPUT PROCEDURE 0620-RETURN-ALL-ITEMS THRU 0620-EXIT.
113600 0600-EXIT.
113700     EXIT.
113800
113900* SORT INPUT PROCEDURE DRIVER - RELEASES EVERY ROW OF THE ITEM
114000* MATRIX TO THE SORT, KEYED FOR DESCENDING TOTAL QUANTITY (R11,
114100* REQ 92-178 BELOW).
114200 0610-RELEASE-ALL-ITEMS.
114300     PERFORM 0611-RELEASE-ONE-ITEM THRU 0611-EXIT
114400         VARYING AGG-IDX FROM 1 BY 1
114500         UNTIL AGG-IDX > WORK-ITEM-COUNT.
114600 0610-EXIT.
114700     EXIT.
114800
114900* BUILDS ONE ITEM'S COMMA-SEPARATED PO LIST TEXT AND RELEASES
115000* THE ROW TO THE SORT.
115100 0611-RELEASE-ONE-ITEM.
115200     MOVE AGG-TOTAL-QTY(AGG-IDX) TO SORT-QTY.
115300     MOVE AGG-ITEM-NAME(AGG-IDX) TO SORT-ITEM-NAME.
115400     MOVE AGG-PO-COUNT(AGG-IDX)  TO SORT-PO-COUNT.
115500     PERFORM 0612-BUILD-PO-LIST THRU 0612-EXIT.
115600     MOVE PO-LIST-ACCUM TO SORT-PO-LIST.
115700     RELEASE SORT-RECORD.
115800 0611-EXIT.
115900     EXIT.
116000
116100* ASSEMBLES THE "PO: QTY, PO: QTY, ..." TEXT FOR ONE ITEM ACROSS
116200* EVERY PO THAT ORDERED IT, SKIPPING ANY PO WHOSE QUANTITY ON
116300* THIS ITEM IS ZERO.
116400 0612-BUILD-PO-LIST.
116500     MOVE SPACES TO PO-LIST-ACCUM.
116600     MOVE 1 TO WORK-NAME-PTR.
116700     MOVE "Y" TO WORK-FIRST-IN-LIST.
116800     PERFORM 0613-APPEND-ONE-PO THRU 0613-EXIT
116900         VARYING WORK-SUB-PO FROM 1 BY 1
117000         UNTIL WORK-SUB-PO > WORK-PO-COUNT.
117100 0612-EXIT.
117200     EXIT.
117300
117400* APPENDS ONE PO'S CONTRIBUTION TO THE LIST IF ITS QUANTITY ON
117500* THIS ITEM IS NONZERO; A COMMA SEPARATOR PRECEDES EVERY ENTRY
117600* AFTER THE FIRST (REQ 01-077 BELOW - A BLANK LEADING ENTRY WAS
117700* SLIPPING IN BEFORE THIS GUARD WAS ADDED).
117800 0613-APPEND-ONE-PO.
117900     IF AGG-QTY-PER-PO(AGG-IDX, WORK-SUB-PO) > ZERO
118000         PERFORM 0613-A-APPEND-SEPARATOR THRU 0613-A-EXIT
118100         PERFORM 0613-B-APPEND-SHORT-NAME THRU 0613-B-EXIT.
118200 0613-EXIT.
118300     EXIT.
118400
118500* APPENDS THE ", " SEPARATOR BEFORE EVERY ENTRY AFTER THE FIRST
118600* ONE ON THE LIST.
118700 0613-A-APPEND-SEPARATOR.
118800     IF WORK-FIRST-IN-LIST = "Y"
118900         MOVE "N" TO WORK-FIRST-IN-LIST
119000     ELSE
119100         STRING "," DELIMITED BY SIZE
119200             INTO PO-LIST-ACCUM
119300             WITH POINTER WORK-NAME-PTR.
119400 0613-A-EXIT.
119500     EXIT.
119600
119700* APPENDS ONE PO'S SHORT NAME AND QUANTITY TEXT TO THE LIST.
119800 0613-B-APPEND-SHORT-NAME.
119900     STRING PO-SHORT-NAME(WORK-SUB-PO) DELIMITED BY SPACE
120000         INTO PO-LIST-ACCUM
120100         WITH POINTER WORK-NAME-PTR.
120200 0613-B-EXIT.
120300     EXIT.
120400
120500* SORT OUTPUT PROCEDURE DRIVER - RETURNS THE SORTED ROWS ONE AT
120600* A TIME AND WRITES THE COMBINED SUMMARY FILE IN THAT ORDER.
120700 0620-RETURN-ALL-ITEMS.
120800     MOVE "N" TO SORT-EOF.
120900     PERFORM 0621-RETURN-ONE-ITEM THRU 0621-EXIT
121000         UNTIL SORT-FILE-EOF.
121100 0620-EXIT.
121200     EXIT.
121300
121400* WRITES ONE SORTED ROW TO THE COMBINED SUMMARY FILE.
121500 0621-RETURN-ONE-ITEM.
121600     RETURN SORT-FILE
121700         AT END
121800             MOVE "Y" TO SORT-EOF
121900             GO TO 0621-EXIT.
122000     MOVE SORT-ITEM-NAME TO CS-ITEM-NAME.
122100     MOVE SORT-QTY       TO CS-TOTAL-QTY.
122200     MOVE SORT-PO-COUNT  TO CS-PO-COUNT.
122300     MOVE SORT-PO-LIST   TO CS-PO-LIST.
122400     WRITE COMBINED-SUMMARY-RECORD.
122500 0621-EXIT.
122600     EXIT.
122700*----------------------------------------------------------------
122800* ONE STATIC CALL EACH TO THE TWO PRINT PROGRAMS - NO USING, NO
122900* LINKAGE, THE WAY THIS SHOP HANDS OFF WORK BETWEEN PROGRAMS.
123000* BOTH READ THE MACHINE-READABLE FILES WRITTEN ABOVE.
123100*----------------------------------------------------------------
123200 0700-CALL-PO-SUMMARY-REPORT.
123300     CALL "print-po-summary".
123400
123500* BATCH FLOW #4 - CALLS THE PROCUREMENT TABLE PRINT PROGRAM.  NO
123600* LINKAGE SECTION, NO USING - SAME STATIC-CALL IDIOM AS 0700
123700* ABOVE; BOTH PRINT PROGRAMS PICK UP THEIR INPUT FROM THE
123800* MACHINE-READABLE FILES THIS PROGRAM JUST WROTE.
123900 0710-CALL-PROCUREMENT-TABLE-REPORT.
124000     CALL "print-procurement-table".
124100*----------------------------------------------------------------
124200* RUN-STATISTICS (R15).
124300*----------------------------------------------------------------
124400 0800-PRINT-RUN-STATISTICS.
124500     MOVE ZERO TO WORK-GRAND-TOTAL-QTY.
124600     PERFORM 0810-ADD-ONE-ITEM-TOTAL THRU 0810-EXIT
124700         VARYING AGG-IDX FROM 1 BY 1
124800         UNTIL AGG-IDX > WORK-ITEM-COUNT.
124900     MOVE WORK-GRAND-TOTAL-QTY TO QED-QUANTITY-IN.
125000     PERFORM ROUND-QUANTITY-FOR-DISPLAY THRU
125100             ROUND-QUANTITY-FOR-DISPLAY-EXIT.
125200     DISPLAY "FINAL STATISTICS".
125300     DISPLAY "SUCCESSFULLY PROCESSED POS: " WORK-PO-SUCCESS-COUNT.
125400     DISPLAY "TOTAL UNIQUE ITEMS: " WORK-ITEM-COUNT.
125500     DISPLAY "TOTAL QUANTITY ACROSS ALL POS: " QED-QUANTITY-OUT-EDIT.
125600 0800-EXIT.
125700     EXIT.
125800
125900* ROLLS ONE ITEM MATRIX ROW'S TOTAL QUANTITY INTO THE RUN-WIDE
126000* GRAND TOTAL DISPLAYED BY 0800 (R15).
126100 0810-ADD-ONE-ITEM-TOTAL.
126200     ADD AGG-TOTAL-QTY(AGG-IDX) TO WORK-GRAND-TOTAL-QTY.
126300 0810-EXIT.
126400     EXIT.
126500*----------------------------------------------------------------
126600
126700 0900-CLOSE-FILES.
126800     CLOSE PO-CONTROL-FILE.
126900     CLOSE PO-TEXT-FILE.
127000     CLOSE PO-SUMMARY-FILE.
127100     CLOSE ALL-ITEMS-DETAIL-FILE.
127200     CLOSE QUANTITY-SUMMARY-FILE.
127300     CLOSE COMBINED-SUMMARY-FILE.
127400 0900-EXIT.
127500     EXIT.
127600*----------------------------------------------------------------
127700
127800     COPY "PL-ROUND-QUANTITY.CBL".
127900
128000
128100
128200
128300
