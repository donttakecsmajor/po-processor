000100* SLPOTBL.CBL
000200*----------------------------------------------------------------
000300* SELECT CLAUSE FOR THE PROCUREMENT TABLE PRINT FILE.
000400*----------------------------------------------------------------
000500 SELECT PROCUREMENT-TABLE-REPORT
000600     ASSIGN TO "POTBLPRN"
000700     ORGANIZATION IS LINE SEQUENTIAL.
000800
