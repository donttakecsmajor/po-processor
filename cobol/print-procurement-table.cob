000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     print-procurement-table.
000300 AUTHOR.         R-DIAS.
000400 INSTALLATION.   PROCUREMENT SYSTEMS GROUP.
000500 DATE-WRITTEN.   07/02/1986.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000800*----------------------------------------------------------------
000900* PRINT-PROCUREMENT-TABLE
001000*----------------------------------------------------------------
001100* PRINTS THE CROSS-TAB "PROCUREMENT TABLE" REPORT - ONE ROW PER
001200* UNIQUE ITEM, ONE COLUMN PER PO REFERENCED BY ANY ITEM, PLUS A
001300* GRAND-TOTAL ROW.  IT READS QUANTITY-SUMMARY-FILE, THE MACHINE-
001400* READABLE MATRIX WRITTEN BY PO-CONSOLIDATION-BATCH, AND SHARES
001500* NO DATA WITH THAT PROGRAM EXCEPT THROUGH THIS FILE - NO LINKAGE
001600* SECTION, NO CALL ... USING, PER SHOP CONVENTION.
001700*
001800* THE QUANTITY SUMMARY MATRIX KEEPS ITEMS IN ENCOUNTER ORDER, SO
001900* THIS PROGRAM SORTS THEM INTO ITEM-NAME ORDER ITSELF BEFORE
002000* PRINTING.  THE PRINT FILE IS A FIXED 160-COLUMN LINE, WHICH
002100* ONLY HOLDS SIX 15-CHARACTER PO COLUMNS ACROSS; WHEN A RUN
002200* REFERENCES MORE THAN SIX POS THE REMAINING COLUMNS ARE PRINTED
002300* AS FURTHER "BANDS" UNDERNEATH, EACH BAND REPEATING THE PAGE
002400* HEADING AND ITS OWN SLICE OF COLUMN HEADS - SEE 0500-PRINT-
002500* ONE-BAND.
002600*----------------------------------------------------------------
002700* CHANGE LOG
002800*----------------------------------------------------------------
002900* 07/02/86 RD   ORIGINAL PROGRAM.
003000* 09/03/87 RD   REQ 87-114 - ADDED "NO ITEMS FOUND ACROSS ALL
003100*               POS" MESSAGE FOR EMPTY MATRIX FILE.
003200* 04/22/89 RD   REQ 89-058 - ADDED COLUMN-BAND LOGIC SO RUNS
003300*               WITH MORE THAN SIX REFERENCED POS PRINT ALL
003400*               COLUMNS INSTEAD OF TRUNCATING THEM.
003500* 05/11/90 MKT  REQ 90-077 - WIDE-CARRIAGE TITLE VIA UPSI-0,
003600*               SAME SWITCH AS PRINT-PO-SUMMARY.
003700* 12/29/98 PDW  Y2K READINESS REVIEW - NO DATE FIELDS ON THIS
003800*               REPORT, NO CHANGES REQUIRED.
003900* 02/14/03 KAR  REQ 03-019 - QUANTITIES NOW ROUNDED FOR DISPLAY
004000*               VIA THE SHARED PL-ROUND-QUANTITY.CBL PARAGRAPH.
004100* 08/19/05 GDS  REQ 05-201 - CONFIRMED COLUMN-NAME AND COLUMN-
004200*               TOTAL TABLES ARE SIZED FOR 30 REFERENCED POS;
004300*               NO CHANGE, TABLE ROOM WAS ALREADY ADEQUATE.
004400* 03/07/09 KAR  REQ 09-014 - REVIEWED SORTED-ITEM-TABLE'S 500-
004500*               ROW LIMIT AGAINST CURRENT ITEM VOLUMES; STILL
004600*               COMFORTABLY ABOVE THE LARGEST OBSERVED RUN.
004700*----------------------------------------------------------------
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     UPSI-0 ON  STATUS IS WIDE-PAGE-MODE
005400     UPSI-0 OFF STATUS IS NORMAL-PAGE-MODE.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800* QUANTITY SUMMARY MATRIX FILE - WRITTEN BY po-consolidation-batch,
005900* READ HERE AS THE SOLE INPUT.
006000     COPY "SLPOQTY.CBL".
006100* THE PRINTED PROCUREMENT TABLE REPORT FILE.
006200     COPY "SLPOTBL.CBL".
006300
006400     SELECT SORT-FILE
006500         ASSIGN TO "PTSRTWRK".
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900* RECORD LAYOUT FOR THE QUANTITY SUMMARY MATRIX - HEADER RECORD
007000* (PQH-) FOLLOWED BY ONE DETAIL RECORD (PQD-) PER ITEM.
007100     COPY "FDPOQTY.CBL".
007200* 160-COLUMN PRINT LINE LAYOUT FOR THE PROCUREMENT TABLE REPORT.
007300     COPY "FDPOTBL.CBL".
007400
007500* WORK FILE FOR THE ITEM-NAME SORT (R11) - SEE 0400-BUILD-SORTED-
007600* TABLE.  CARRIES EVERY DETAIL RECORD'S QUANTITIES THROUGH THE
007700* SORT UNCHANGED.
007800 SD  SORT-FILE.
007900 01  SORT-RECORD.
008000     05  SORT-ITEM-NAME            PIC X(50).
008100     05  SORT-TOTAL-QTY            PIC 9(09)V99.
008200     05  SORT-COLUMN-QTY OCCURS 30 TIMES
008300                                   PIC 9(07)V99.
008400     05  FILLER                    PIC X(05).
008500
008600 WORKING-STORAGE SECTION.
008700* SHARED QUANTITY-ROUNDING WORK AREA (QED-QUANTITY-IN/OUT), USED
008800* BY THE COPIED ROUND-QUANTITY-FOR-DISPLAY PARAGRAPH BELOW.
008900     COPY "wsqtyed.cbl".
009000
009100*----------------------------------------------------------------
009200*PAGE TITLE - TITLE-WIDE IS THE UPSI-0 WIDE-CARRIAGE VARIANT
009300*(REDEFINES #1 OF 3 REQUIRED FOR THIS PROGRAM).
009400*----------------------------------------------------------------
009500 01  TITLE.
009600     05  FILLER                    PIC X(55) VALUE SPACES.
009700     05  FILLER                    PIC X(17)
009800             VALUE "PROCUREMENT TABLE".
009900     05  FILLER                    PIC X(80) VALUE SPACES.
010000     05  FILLER                    PIC X(05) VALUE "PAG: ".
010100     05  TITLE-PAGE-NUMBER         PIC 9(03).
010200
010300 01  TITLE-WIDE REDEFINES TITLE.
010400     05  FILLER                    PIC X(55).
010500     05  FILLER                    PIC X(17).
010600     05  FILLER                    PIC X(65) VALUE SPACES.
010700     05  FILLER                    PIC X(15)
010800             VALUE "(WIDE FORMAT) ".
010900     05  FILLER                    PIC X(05) VALUE "PAG: ".
011000     05  TITLE-WIDE-PAGE-NUMBER    PIC 9(03).
011100
011200* PRINT-LINE LAYOUTS BELOW - ONE 01 PER DISTINCT LINE TYPE, EACH
011300* FILLED AND MOVED TO PT-PRINT-LINE JUST BEFORE THE WRITE.
011400 01  LINE-COUNTS.
011500     05  FILLER                    PIC X(07) VALUE "Items: ".
011600     05  LC-ITEM-COUNT             PIC ZZ9.
011700     05  FILLER                    PIC X(08) VALUE " | POs: ".
011800     05  LC-PO-COUNT               PIC ZZ9.
011900     05  FILLER                    PIC X(139) VALUE SPACES.
012000
012100* THE NORMAL-WIDTH COLUMN-HEAD LINE FOR ONE BAND OF UP TO SIX
012200* REFERENCED PO'S (R12).
012300 01  LINE-COLUMN-HEADER.
012400     05  FILLER                    PIC X(03) VALUE SPACES.
012500     05  FILLER                    PIC X(50) VALUE SPACES.
012600     05  FILLER                    PIC X(10) VALUE SPACES.
012700     05  LCH-PO-COLUMN OCCURS 6 TIMES
012800                                   PIC X(15).
012900     05  FILLER                    PIC X(07) VALUE SPACES.
013000
013100* REDEFINES #2 OF 3 REQUIRED FOR THIS PROGRAM - THE WIDE-CARRIAGE
013200* VIEW OF THE SAME COLUMN-HEAD LINE, KEYED OFF UPSI-0.
013300 01  LINE-COLUMN-HEADER-BAND-1 REDEFINES LINE-COLUMN-HEADER.
013400     05  FILLER                    PIC X(03) VALUE "#  ".
013500     05  FILLER                    PIC X(50) VALUE "Item Name".
013600     05  FILLER                    PIC X(10) VALUE "TOTAL".
013700     05  FILLER                    PIC X(90).
013800     05  FILLER                    PIC X(07).
013900
014000* THE DASHED RULE LINE PRINTED UNDER THE COLUMN HEADINGS.
014100 01  LINE-RULE.
014200     05  FILLER                    PIC X(153) VALUE ALL "-".
014300     05  FILLER                    PIC X(07) VALUE SPACES.
014400
014500* ONE ITEM ROW OF THE PRINTED MATRIX - ITEM NAME PLUS UP TO SIX
014600* QUANTITY CELLS FOR THIS BAND (R12).
014700 01  LINE-DETAIL.
014800     05  LD-ROW-NUMBER             PIC ZZ9.
014900     05  LD-ITEM-NAME              PIC X(50).
015000     05  LD-TOTAL-QTY              PIC Z(9)9.
015100     05  LD-PO-CELL OCCURS 6 TIMES
015200                                   PIC X(15).
015300     05  FILLER                    PIC X(07) VALUE SPACES.
015400
015500* REDEFINES #3 OF 3 REQUIRED FOR THIS PROGRAM - UNEDITED NUMERIC
015600* VIEW OF THIS ROW'S TOTAL QUANTITY, SAME PURPOSE AS THE
015700* DETAIL-1-NUMERIC-VIEW REDEFINES IN PRINT-PO-SUMMARY.
015800     01  LINE-DETAIL-NUMERIC-VIEW REDEFINES LINE-DETAIL.
015900         05  FILLER                PIC X(53).
016000         05  LDN-TOTAL-QTY         PIC 9(10).
016100         05  FILLER                PIC X(97).
016200
016300* THE GRAND-TOTAL ROW PRINTED AT THE FOOT OF THE LAST BAND ON
016400* EACH PAGE (R13).
016500 01  LINE-GRAND-TOTAL.
016600     05  FILLER                    PIC X(03) VALUE SPACES.
016700     05  LG-LABEL                  PIC X(50) VALUE SPACES.
016800     05  LG-TOTAL-QTY              PIC Z(9)9.
016900     05  LG-PO-CELL OCCURS 6 TIMES
017000                                   PIC X(15).
017100     05  FILLER                    PIC X(07) VALUE SPACES.
017200
017300* PRINTED IN PLACE OF THE MATRIX WHEN NO ITEM ROWS WERE FOUND.
017400 01  LINE-NO-ITEMS.
017500     05  FILLER                    PIC X(30)
017600             VALUE "No items found across all POs".
017700     05  FILLER                    PIC X(130) VALUE SPACES.
017800
017900*----------------------------------------------------------------
018000*A DASH, RIGHT-JUSTIFIED IN A 15-CHARACTER CELL, FOR A ZERO OR
018100*ABSENT PO QUANTITY (R12).
018200*----------------------------------------------------------------
018300 01  DASH-CELL.
018400     05  FILLER                    PIC X(14) VALUE SPACES.
018500     05  FILLER                    PIC X(01) VALUE "-".
018600
018700* EDIT PICTURE USED TO BUILD ONE QUANTITY CELL BEFORE THE DASH-
018800* FOR-ZERO SUBSTITUTION IN 0531/0541.
018900 01  QTY-CELL-EDIT              PIC Z(14)9.
019000
019100*----------------------------------------------------------------
019200*THE SORTED, PRINT-READY ITEM TABLE.  BUILT ONCE FROM THE SORT'S
019300*OUTPUT PROCEDURE, THEN WALKED ONCE PER COLUMN BAND SO EVERY
019400*BAND SHOWS THE SAME ROW ORDER (R11).
019500*----------------------------------------------------------------
019600 01  SORTED-ITEM-TABLE.
019700     05  SORTED-ITEM OCCURS 1 TO 500 TIMES
019800             DEPENDING ON WORK-ITEM-COUNT
019900             INDEXED BY SI-IDX.
020000         10  SI-ITEM-NAME          PIC X(50).
020100         10  SI-TOTAL-QTY          PIC 9(09)V99.
020200         10  SI-COLUMN-QTY OCCURS 30 TIMES
020300                                   PIC 9(07)V99.
020400         10  FILLER                PIC X(05).
020500
020600* HOLDS THE SHORT PO NAME FOR EACH REFERENCED COLUMN, LOADED BY
020700* 0300/0301 FROM THE QUANTITY SUMMARY MATRIX HEADER RECORD.
020800 01  COLUMN-NAME-TABLE.
020900     05  COLUMN-NAME OCCURS 30 TIMES
021000                                   PIC X(20).
021100     05  FILLER                    PIC X(05).
021200
021300* RUNNING QUANTITY TOTAL PER REFERENCED COLUMN, ACCUMULATED IN
021400* 0420-0422 AS THE SORT OUTPUT IS RETURNED (R13).
021500 01  COLUMN-TOTAL-TABLE.
021600     05  COLUMN-TOTAL OCCURS 30 TIMES
021700                                   PIC 9(09)V99.
021800     05  FILLER                    PIC X(05).
021900
022000* END-OF-FILE SWITCH FOR THE QUANTITY SUMMARY MATRIX FILE.
022100 01  EOF-SWITCHES.
022200     05  SOURCE-EOF             PIC X(01) VALUE "N".
022300         88  SOURCE-FILE-EOF                 VALUE "Y".
022400     05  SORT-EOF               PIC X(01) VALUE "N".
022500         88  SORT-FILE-EOF                    VALUE "Y".
022600     05  FILLER                    PIC X(15).
022700
022800* LINE COUNT FOR THE CURRENT PAGE; PAGE-FULL FORCES A NEW PAGE
022900* AND REPRINTED HEADINGS BEFORE THE NEXT BAND IS STARTED.
023000 01  PAGE-CONTROL.
023100     05  WORK-PRINTED-LINES          PIC 9(02) COMP.
023200         88  PAGE-FULL                       VALUE 55 THRU 99.
023300     05  FILLER                    PIC X(05).
023400
023500* RUNNING COUNTERS AND BAND-COLUMN POINTERS USED THROUGHOUT THE
023600* BANDING LOGIC IN SECTIONS 0400-0500.
023700 77  WORK-PAGE-NUMBER                PIC 9(03) COMP VALUE ZERO.
023800 77  WORK-PO-COUNT-FOR-REPORT        PIC 9(02) COMP VALUE ZERO.
023900 77  WORK-ITEM-COUNT                 PIC 9(03) COMP VALUE ZERO.
024000 77  WORK-GRAND-TOTAL-QTY            PIC 9(09)V99 COMP-3 VALUE ZERO.
024100 77  WORK-BAND-COUNT                 PIC 9(02) COMP VALUE ZERO.
024200 77  WORK-CUR-BAND                   PIC 9(02) COMP VALUE ZERO.
024300 77  WORK-BAND-FIRST-COL             PIC 9(02) COMP VALUE ZERO.
024400 77  WORK-BAND-LAST-COL              PIC 9(02) COMP VALUE ZERO.
024500 77  WORK-BAND-COL-OFFSET            PIC 9(02) COMP VALUE ZERO.
024600 77  WORK-SUB-COL                    PIC 9(02) COMP VALUE ZERO.
024700 77  WORK-REAL-COL                   PIC 9(02) COMP VALUE ZERO.
024800
024900 PROCEDURE DIVISION.
025000
025100*----------------------------------------------------------------
025200*0100  MAIN LINE.
025300*----------------------------------------------------------------
025400 0100-MAIN-PROCESS.
025500
025600     PERFORM 0200-OPEN-FILES THRU 0200-EXIT.
025700
025800     PERFORM 0300-READ-HEADER-RECORD THRU 0300-EXIT.
025900
026000     IF SOURCE-FILE-EOF
026100         MOVE LINE-NO-ITEMS TO PROCUREMENT-TABLE-PRINT-LINE
026200         WRITE PROCUREMENT-TABLE-PRINT-LINE
026300             BEFORE ADVANCING 1
026400     ELSE
026500         PERFORM 0400-BUILD-SORTED-TABLE THRU 0400-EXIT
026600         IF WORK-ITEM-COUNT = ZERO
026700             MOVE LINE-NO-ITEMS TO PROCUREMENT-TABLE-PRINT-LINE
026800             WRITE PROCUREMENT-TABLE-PRINT-LINE
026900                 BEFORE ADVANCING 1
027000         ELSE
027100             COMPUTE WORK-BAND-COUNT =
027200                 (WORK-PO-COUNT-FOR-REPORT + 5) / 6
027300             PERFORM 0500-PRINT-ONE-BAND THRU 0500-EXIT
027400                 VARYING WORK-CUR-BAND FROM 1 BY 1
027500                 UNTIL WORK-CUR-BAND > WORK-BAND-COUNT.
027600
027700     PERFORM 0800-FINALIZE-PAGE THRU 0800-EXIT.
027800
027900     PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.
028000
028100     EXIT PROGRAM.
028200
028300     STOP RUN.
028400
028500*----------------------------------------------------------------
028600*0200  OPEN THE INPUT MATRIX AND THE PRINT FILE.
028700*----------------------------------------------------------------
028800 0200-OPEN-FILES.
028900
029000     OPEN INPUT  QUANTITY-SUMMARY-FILE.
029100     OPEN OUTPUT PROCUREMENT-TABLE-REPORT.
029200
029300 0200-EXIT.
029400     EXIT.
029500
029600*----------------------------------------------------------------
029700*0300  THE FIRST RECORD ON THE MATRIX FILE IS ALWAYS THE HEADER
029800*(PQ-HEADER-RECORD) CARRYING THE COLUMN COUNT AND SHORT PO
029900*NAMES - SEE 0501-WRITE-QTY-HEADER-RECORD IN THE MAIN DRIVER.
030000*----------------------------------------------------------------
030100 0300-READ-HEADER-RECORD.
030200
030300     READ QUANTITY-SUMMARY-FILE
030400         AT END
030500             MOVE "Y" TO SOURCE-EOF
030600             GO TO 0300-EXIT.
030700
030800     MOVE PQH-COLUMN-COUNT TO WORK-PO-COUNT-FOR-REPORT.
030900
031000     PERFORM 0301-COPY-ONE-COLUMN-NAME THRU 0301-EXIT
031100         VARYING WORK-SUB-COL FROM 1 BY 1
031200         UNTIL WORK-SUB-COL > 30.
031300
031400 0300-EXIT.
031500     EXIT.
031600
031700* COPIES ONE COLUMN'S SHORT PO NAME FROM THE HEADER RECORD INTO
031800* THE WORKING COLUMN-NAME TABLE.
031900 0301-COPY-ONE-COLUMN-NAME.
032000
032100     MOVE PQH-COLUMN-NAME (WORK-SUB-COL)
032200         TO COLUMN-NAME (WORK-SUB-COL).
032300
032400 0301-EXIT.
032500     EXIT.
032600
032700*----------------------------------------------------------------
032800*0400  SORT THE MATRIX'S DETAIL RECORDS INTO ITEM-NAME ORDER
032900*(R11) AND LOAD THEM INTO SORTED-ITEM-TABLE, ACCUMULATING
033000*THE GRAND TOTAL AND PER-COLUMN TOTALS (R13) AS THEY COME BACK.
033100*----------------------------------------------------------------
033200 0400-BUILD-SORTED-TABLE.
033300
033400     MOVE ZERO TO WORK-ITEM-COUNT.
033500     MOVE ZERO TO WORK-GRAND-TOTAL-QTY.
033600
033700     PERFORM 0401-ZERO-ONE-COLUMN-TOTAL THRU 0401-EXIT
033800         VARYING WORK-SUB-COL FROM 1 BY 1
033900         UNTIL WORK-SUB-COL > 30.
034000
034100     SORT SORT-FILE
034200         ASCENDING KEY SORT-ITEM-NAME
034300         INPUT PROCEDURE 0410-RELEASE-ALL-DETAIL-RECORDS
034400             THRU 0410-EXIT
034500         OUTPUT PROCEDURE 0420-RETURN-ALL-DETAIL-RECORDS
034600             THRU 0420-EXIT.
034700
034800 0400-EXIT.
034900     EXIT.
035000
035100* ZEROES ONE COLUMN'S RUNNING TOTAL BEFORE THE SORT BEGINS.
035200 0401-ZERO-ONE-COLUMN-TOTAL.
035300
035400     MOVE ZERO TO COLUMN-TOTAL (WORK-SUB-COL).
035500
035600 0401-EXIT.
035700     EXIT.
035800
035900* SORT INPUT PROCEDURE - RELEASES EVERY DETAIL RECORD OFF THE
036000* QUANTITY SUMMARY MATRIX FILE TO THE SORT.
036100 0410-RELEASE-ALL-DETAIL-RECORDS.
036200
036300     PERFORM 0411-READ-AND-RELEASE-ONE THRU 0411-EXIT
036400         UNTIL SOURCE-FILE-EOF.
036500
036600 0410-EXIT.
036700     EXIT.
036800
036900* READS ONE DETAIL RECORD AND RELEASES IT TO THE SORT, CARRYING
037000* ITS PER-COLUMN QUANTITIES THROUGH ON THE SORT RECORD.
037100 0411-READ-AND-RELEASE-ONE.
037200
037300     READ QUANTITY-SUMMARY-FILE
037400         AT END
037500             MOVE "Y" TO SOURCE-EOF
037600             GO TO 0411-EXIT.
037700
037800     MOVE PQD-ITEM-NAME     TO SORT-ITEM-NAME.
037900     MOVE PQD-GRAND-TOTAL   TO SORT-TOTAL-QTY.
038000
038100     PERFORM 0412-COPY-ONE-COLUMN-QTY THRU 0412-EXIT
038200         VARYING WORK-SUB-COL FROM 1 BY 1
038300         UNTIL WORK-SUB-COL > 30.
038400
038500     RELEASE SORT-RECORD.
038600
038700 0411-EXIT.
038800     EXIT.
038900
039000* COPIES ONE COLUMN'S QUANTITY FROM THE MATRIX RECORD ONTO THE
039100* SORT RECORD.
039200 0412-COPY-ONE-COLUMN-QTY.
039300
039400     MOVE PQD-COLUMN-QTY (WORK-SUB-COL)
039500         TO SORT-COLUMN-QTY (WORK-SUB-COL).
039600
039700 0412-EXIT.
039800     EXIT.
039900
040000* SORT OUTPUT PROCEDURE - RETURNS THE SORTED ROWS AND LOADS THEM
040100* INTO SORTED-ITEM-TABLE (R11).
040200 0420-RETURN-ALL-DETAIL-RECORDS.
040300
040400     MOVE "N" TO SORT-EOF.
040500
040600     PERFORM 0421-RETURN-AND-STORE-ONE THRU 0421-EXIT
040700         UNTIL SORT-FILE-EOF.
040800
040900 0420-EXIT.
041000     EXIT.
041100
041200* STORES ONE SORTED ROW INTO SORTED-ITEM-TABLE AND ROLLS ITS
041300* TOTAL INTO THE RUN-WIDE GRAND TOTAL (R13).
041400 0421-RETURN-AND-STORE-ONE.
041500
041600     RETURN SORT-FILE
041700         AT END
041800             MOVE "Y" TO SORT-EOF
041900             GO TO 0421-EXIT.
042000
042100     ADD 1 TO WORK-ITEM-COUNT.
042200
042300     MOVE SORT-ITEM-NAME   TO SI-ITEM-NAME (WORK-ITEM-COUNT).
042400     MOVE SORT-TOTAL-QTY   TO SI-TOTAL-QTY (WORK-ITEM-COUNT).
042500
042600     ADD SORT-TOTAL-QTY TO WORK-GRAND-TOTAL-QTY.
042700
042800     PERFORM 0422-STORE-ONE-COLUMN-QTY THRU 0422-EXIT
042900         VARYING WORK-SUB-COL FROM 1 BY 1
043000         UNTIL WORK-SUB-COL > 30.
043100
043200 0421-EXIT.
043300     EXIT.
043400
043500* STORES ONE COLUMN'S QUANTITY ON THE SORTED ROW AND ADDS IT
043600* INTO THAT COLUMN'S RUNNING TOTAL (R13).
043700 0422-STORE-ONE-COLUMN-QTY.
043800
043900     MOVE SORT-COLUMN-QTY (WORK-SUB-COL)
044000         TO SI-COLUMN-QTY (WORK-ITEM-COUNT WORK-SUB-COL).
044100
044200     ADD SORT-COLUMN-QTY (WORK-SUB-COL)
044300         TO COLUMN-TOTAL (WORK-SUB-COL).
044400
044500 0422-EXIT.
044600     EXIT.
044700
044800*----------------------------------------------------------------
044900*0500  PRINT ONE COLUMN BAND - ITS OWN PAGE HEADING, ITS OWN
045000*SLICE OF SIX COLUMN HEADS, EVERY ITEM ROW'S CELLS FOR THAT
045100*SLICE, AND A GRAND-TOTAL ROW FOR THAT SLICE (REQ 89-058).
045200*----------------------------------------------------------------
045300 0500-PRINT-ONE-BAND.
045400
045500     COMPUTE WORK-BAND-FIRST-COL = ((WORK-CUR-BAND - 1) * 6) + 1.
045600     COMPUTE WORK-BAND-LAST-COL  = WORK-CUR-BAND * 6.
045700
045800     IF WORK-BAND-LAST-COL > WORK-PO-COUNT-FOR-REPORT
045900         MOVE WORK-PO-COUNT-FOR-REPORT TO WORK-BAND-LAST-COL.
046000
046100     PERFORM 0510-PRINT-PAGE-HEADING THRU 0510-EXIT.
046200
046300     PERFORM 0520-PRINT-COLUMN-HEAD-BAND THRU 0520-EXIT.
046400
046500     PERFORM 0530-PRINT-ONE-ITEM-ROW THRU 0530-EXIT
046600         VARYING SI-IDX FROM 1 BY 1
046700         UNTIL SI-IDX > WORK-ITEM-COUNT.
046800
046900     PERFORM 0540-PRINT-GRAND-TOTAL-ROW THRU 0540-EXIT.
047000
047100 0500-EXIT.
047200     EXIT.
047300
047400*----------------------------------------------------------------
047500*0510  TITLE LINE (WIDE OR NORMAL, PER UPSI-0) AND THE
047600*"ITEMS: N | POs: M" LINE.
047700*----------------------------------------------------------------
047800 0510-PRINT-PAGE-HEADING.
047900
048000     ADD 1 TO WORK-PAGE-NUMBER.
048100
048200     IF WIDE-PAGE-MODE
048300         MOVE WORK-PAGE-NUMBER TO TITLE-WIDE-PAGE-NUMBER
048400         MOVE TITLE-WIDE TO PROCUREMENT-TABLE-PRINT-LINE
048500     ELSE
048600         MOVE WORK-PAGE-NUMBER TO TITLE-PAGE-NUMBER
048700         MOVE TITLE TO PROCUREMENT-TABLE-PRINT-LINE.
048800
048900     WRITE PROCUREMENT-TABLE-PRINT-LINE
049000         AFTER ADVANCING TOP-OF-FORM.
049100
049200     MOVE WORK-ITEM-COUNT TO LC-ITEM-COUNT.
049300     MOVE WORK-PO-COUNT-FOR-REPORT TO LC-PO-COUNT.
049400
049500     MOVE LINE-COUNTS TO PROCUREMENT-TABLE-PRINT-LINE.
049600     WRITE PROCUREMENT-TABLE-PRINT-LINE
049700         AFTER ADVANCING 1.
049800
049900     MOVE 2 TO WORK-PRINTED-LINES.
050000
050100 0510-EXIT.
050200     EXIT.
050300
050400*----------------------------------------------------------------
050500*0520  COLUMN HEADS FOR THIS BAND ONLY.  BAND 1 CARRIES THE
050600*"#", "Item Name" AND "TOTAL" LABELS (LINE-COLUMN-HEADER-BAND-1);
050700*LATER BANDS LEAVE THAT PART BLANK.
050800*----------------------------------------------------------------
050900 0520-PRINT-COLUMN-HEAD-BAND.
051000
051100     IF WORK-CUR-BAND = 1
051200         MOVE LINE-COLUMN-HEADER-BAND-1 TO LINE-COLUMN-HEADER
051300     ELSE
051400         MOVE SPACES TO LINE-COLUMN-HEADER.
051500
051600     MOVE ZERO TO WORK-BAND-COL-OFFSET.
051700
051800     PERFORM 0521-STORE-ONE-COLUMN-HEAD THRU 0521-EXIT
051900         VARYING WORK-REAL-COL FROM WORK-BAND-FIRST-COL BY 1
052000         UNTIL WORK-REAL-COL > WORK-BAND-LAST-COL.
052100
052200     MOVE LINE-COLUMN-HEADER TO PROCUREMENT-TABLE-PRINT-LINE.
052300     WRITE PROCUREMENT-TABLE-PRINT-LINE
052400         AFTER ADVANCING 1.
052500
052600     MOVE LINE-RULE TO PROCUREMENT-TABLE-PRINT-LINE.
052700     WRITE PROCUREMENT-TABLE-PRINT-LINE
052800         AFTER ADVANCING 1.
052900
053000     ADD 2 TO WORK-PRINTED-LINES.
053100
053200 0520-EXIT.
053300     EXIT.
053400
053500* MOVES ONE REFERENCED PO'S SHORT NAME INTO ITS SLOT ON THIS
053600* BAND'S COLUMN-HEAD LINE.
053700 0521-STORE-ONE-COLUMN-HEAD.
053800
053900     ADD 1 TO WORK-BAND-COL-OFFSET.
054000
054100     MOVE COLUMN-NAME (WORK-REAL-COL)
054200         TO LCH-PO-COLUMN (WORK-BAND-COL-OFFSET).
054300
054400 0521-EXIT.
054500     EXIT.
054600
054700*----------------------------------------------------------------
054800*0530  ONE ITEM ROW, SHOWING ONLY THIS BAND'S CELLS (R12).
054900*ROW NUMBER, NAME AND TOTAL ARE BLANK ON BANDS AFTER THE FIRST.
055000*----------------------------------------------------------------
055100 0530-PRINT-ONE-ITEM-ROW.
055200
055300     IF PAGE-FULL
055400         PERFORM 0800-FINALIZE-PAGE THRU 0800-EXIT
055500         PERFORM 0510-PRINT-PAGE-HEADING THRU 0510-EXIT
055600         PERFORM 0520-PRINT-COLUMN-HEAD-BAND THRU 0520-EXIT.
055700
055800     MOVE SPACES TO LINE-DETAIL.
055900
056000     IF WORK-CUR-BAND = 1
056100         MOVE SI-IDX TO LD-ROW-NUMBER
056200*        R14 - THE STORED NAME NEVER EXCEEDS 50 CHARACTERS, SO
056300*        THE ">50 PRINTS AS 48 + '..'" CASE CANNOT ARISE HERE.
056400         MOVE SI-ITEM-NAME (SI-IDX) TO LD-ITEM-NAME
056500         MOVE SI-TOTAL-QTY (SI-IDX) TO QED-QUANTITY-IN
056600         PERFORM ROUND-QUANTITY-FOR-DISPLAY
056700             THRU ROUND-QUANTITY-FOR-DISPLAY-EXIT
056800         MOVE QED-QUANTITY-OUT TO LD-TOTAL-QTY.
056900
057000     MOVE ZERO TO WORK-BAND-COL-OFFSET.
057100
057200     PERFORM 0531-BUILD-ONE-CELL THRU 0531-EXIT
057300         VARYING WORK-REAL-COL FROM WORK-BAND-FIRST-COL BY 1
057400         UNTIL WORK-REAL-COL > WORK-BAND-LAST-COL.
057500
057600     MOVE LINE-DETAIL TO PROCUREMENT-TABLE-PRINT-LINE.
057700     WRITE PROCUREMENT-TABLE-PRINT-LINE
057800         AFTER ADVANCING 1.
057900
058000     ADD 1 TO WORK-PRINTED-LINES.
058100
058200 0530-EXIT.
058300     EXIT.
058400
058500* R12 - BUILDS ONE ITEM ROW'S CELL FOR ONE COLUMN IN THIS BAND;
058600* A ZERO QUANTITY PRINTS AS A RIGHT-JUSTIFIED DASH, NOT A ZERO.
058700 0531-BUILD-ONE-CELL.
058800
058900     ADD 1 TO WORK-BAND-COL-OFFSET.
059000
059100     IF SI-COLUMN-QTY (SI-IDX WORK-REAL-COL) > ZERO
059200         MOVE SI-COLUMN-QTY (SI-IDX WORK-REAL-COL)
059300             TO QED-QUANTITY-IN
059400         PERFORM ROUND-QUANTITY-FOR-DISPLAY
059500             THRU ROUND-QUANTITY-FOR-DISPLAY-EXIT
059600         MOVE QED-QUANTITY-OUT TO QTY-CELL-EDIT
059700         MOVE QTY-CELL-EDIT
059800             TO LD-PO-CELL (WORK-BAND-COL-OFFSET)
059900     ELSE
060000         MOVE DASH-CELL
060100             TO LD-PO-CELL (WORK-BAND-COL-OFFSET).
060200
060300 0531-EXIT.
060400     EXIT.
060500
060600*----------------------------------------------------------------
060700*0540  GRAND-TOTAL ROW FOR THIS BAND (R13).  THE LABEL IS ONLY
060800*SHOWN ON BAND 1.
060900*----------------------------------------------------------------
061000 0540-PRINT-GRAND-TOTAL-ROW.
061100
061200     IF PAGE-FULL
061300         PERFORM 0800-FINALIZE-PAGE THRU 0800-EXIT
061400         PERFORM 0510-PRINT-PAGE-HEADING THRU 0510-EXIT
061500         PERFORM 0520-PRINT-COLUMN-HEAD-BAND THRU 0520-EXIT.
061600
061700     MOVE LINE-RULE TO PROCUREMENT-TABLE-PRINT-LINE.
061800     WRITE PROCUREMENT-TABLE-PRINT-LINE
061900         AFTER ADVANCING 1.
062000
062100     MOVE SPACES TO LINE-GRAND-TOTAL.
062200
062300     IF WORK-CUR-BAND = 1
062400         MOVE "TOT All Items Total" TO LG-LABEL
062500         MOVE WORK-GRAND-TOTAL-QTY TO QED-QUANTITY-IN
062600         PERFORM ROUND-QUANTITY-FOR-DISPLAY
062700             THRU ROUND-QUANTITY-FOR-DISPLAY-EXIT
062800         MOVE QED-QUANTITY-OUT TO LG-TOTAL-QTY.
062900
063000     MOVE ZERO TO WORK-BAND-COL-OFFSET.
063100
063200     PERFORM 0541-BUILD-ONE-TOTAL-CELL THRU 0541-EXIT
063300         VARYING WORK-REAL-COL FROM WORK-BAND-FIRST-COL BY 1
063400         UNTIL WORK-REAL-COL > WORK-BAND-LAST-COL.
063500
063600     MOVE LINE-GRAND-TOTAL TO PROCUREMENT-TABLE-PRINT-LINE.
063700     WRITE PROCUREMENT-TABLE-PRINT-LINE
063800         AFTER ADVANCING 1.
063900
064000     MOVE LINE-RULE TO PROCUREMENT-TABLE-PRINT-LINE.
064100     WRITE PROCUREMENT-TABLE-PRINT-LINE
064200         AFTER ADVANCING 1.
064300
064400     ADD 3 TO WORK-PRINTED-LINES.
064500
064600 0540-EXIT.
064700     EXIT.
064800
064900* R13 - BUILDS ONE COLUMN'S CELL ON THE GRAND-TOTAL ROW FOR THIS
065000* BAND, SAME DASH-FOR-ZERO RULE AS 0531.
065100 0541-BUILD-ONE-TOTAL-CELL.
065200
065300     ADD 1 TO WORK-BAND-COL-OFFSET.
065400
065500     IF COLUMN-TOTAL (WORK-REAL-COL) > ZERO
065600         MOVE COLUMN-TOTAL (WORK-REAL-COL) TO QED-QUANTITY-IN
065700         PERFORM ROUND-QUANTITY-FOR-DISPLAY
065800             THRU ROUND-QUANTITY-FOR-DISPLAY-EXIT
065900         MOVE QED-QUANTITY-OUT TO QTY-CELL-EDIT
066000         MOVE QTY-CELL-EDIT
066100             TO LG-PO-CELL (WORK-BAND-COL-OFFSET)
066200     ELSE
066300         MOVE DASH-CELL
066400             TO LG-PO-CELL (WORK-BAND-COL-OFFSET).
066500
066600 0541-EXIT.
066700     EXIT.
066800
066900*----------------------------------------------------------------
067000*0800  BLANK/EJECT LINE AT THE END OF A PAGE OR AT PROGRAM END.
067100*----------------------------------------------------------------
067200 0800-FINALIZE-PAGE.
067300
067400     MOVE SPACES TO PROCUREMENT-TABLE-PRINT-LINE.
067500     WRITE PROCUREMENT-TABLE-PRINT-LINE
067600         AFTER ADVANCING TOP-OF-FORM.
067700
067800     MOVE ZERO TO WORK-PRINTED-LINES.
067900
068000 0800-EXIT.
068100     EXIT.
068200
068300*----------------------------------------------------------------
068400*0900  CLOSE UP AND GO HOME.
068500*----------------------------------------------------------------
068600 0900-CLOSE-FILES.
068700
068800     CLOSE QUANTITY-SUMMARY-FILE.
068900     CLOSE PROCUREMENT-TABLE-REPORT.
069000
069100 0900-EXIT.
069200     EXIT.
069300
069400* SHARED ROUNDING PARAGRAPH (REQ 03-019) - ROUNDS QED-QUANTITY-IN
069500* TO THE NEAREST WHOLE UNIT INTO QED-QUANTITY-OUT.  SAME COPYBOOK
069600* USED BY print-po-summary.
069700     COPY "PL-ROUND-QUANTITY.CBL".
069800
069900
070000
070100
070200
070300
