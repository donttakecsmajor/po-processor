000100* SLPOCTL.CBL
000200*----------------------------------------------------------------
000300* SELECT CLAUSE FOR THE PO CONTROL FILE (INPUT MANIFEST).
000400* ONE RECORD PER PURCHASE-ORDER DOCUMENT TO BE PROCESSED, IN
000500* THE ORDER THE BUYING OFFICE WANTS THEM RUN.
000600*----------------------------------------------------------------
000700 SELECT PO-CONTROL-FILE
000800     ASSIGN TO "POCTLFIL"
000900     ORGANIZATION IS LINE SEQUENTIAL.

