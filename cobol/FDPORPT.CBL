000100* FDPORPT.CBL
000200*----------------------------------------------------------------
000300* RECORD LAYOUT FOR THE PER-PO SUMMARY PRINT FILE - 132 COLUMNS.
000400*----------------------------------------------------------------
000500 FD  PO-SUMMARY-REPORT
000600     LABEL RECORDS ARE OMITTED.
000700
000800 01  PO-SUMMARY-PRINT-LINE         PIC X(132).
000900
