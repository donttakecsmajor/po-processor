000100* FDPODET.CBL
000200*----------------------------------------------------------------
000300* RECORD LAYOUT FOR THE ALL ITEMS DETAIL DATA OUTPUT.
000400*----------------------------------------------------------------
000500 FD  ALL-ITEMS-DETAIL-FILE
000600     LABEL RECORDS ARE STANDARD.
000700
000800 01  ALL-ITEMS-DETAIL-RECORD.
000900     05  PD-SHORT-PO-NAME          PIC X(20).
001000     05  PD-ITEM-NUMBER            PIC X(05).
001100     05  PD-ITEM-NAME              PIC X(50).
001200     05  PD-QUANTITY               PIC 9(07)V99.
001300     05  PD-PO-DATE                PIC X(10).
001400     05  PD-VENDOR-NAME            PIC X(40).
001500     05  FILLER                    PIC X(08).
001600
