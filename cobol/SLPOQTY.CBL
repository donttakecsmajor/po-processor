000100* SLPOQTY.CBL
000200*----------------------------------------------------------------
000300* SELECT CLAUSE FOR THE QUANTITY SUMMARY DATA OUTPUT (THE
000400* ITEM X PO QUANTITY MATRIX).  RECORD 1 IS THE COLUMN HEADER
000500* (SHORT PO NAMES, R10 COLUMN SET); THE REST ARE ITEM ROWS IN
000600* ENCOUNTER ORDER.
000700*----------------------------------------------------------------
000800 SELECT QUANTITY-SUMMARY-FILE
000900     ASSIGN TO "POQTYOUT"
001000     ORGANIZATION IS LINE SEQUENTIAL.
001100
