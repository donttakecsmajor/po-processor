000100* wsqtyed.cbl
000200*----------------------------------------------------------------
000300* WORKING-STORAGE TO BE USED BY PL-ROUND-QUANTITY.CBL
000400*----------------------------------------------------------------
000500* QUANTITIES ARE CARRIED TWO DECIMALS DEEP (R1A) BUT EVERY
000600* REPORT AND THE FINAL STATISTICS DISPLAY THEM ROUNDED TO THE
000700* NEAREST WHOLE UNIT (R1A/R12/R13/R15).  MOVE THE VALUE TO
000800* QED-QUANTITY-IN, PERFORM ROUND-QUANTITY-FOR-DISPLAY, READ THE
000900* RESULT BACK FROM QED-QUANTITY-OUT.
001000*----------------------------------------------------------------
001100 01  QED-QUANTITY-IN                   PIC S9(9)V99.
001200 01  QED-QUANTITY-IN-R REDEFINES QED-QUANTITY-IN.
001300     05  QED-QUANTITY-IN-WHOLE         PIC S9(9).
001400     05  QED-QUANTITY-IN-DECIMAL       PIC 99.
001500
001600 01  QED-QUANTITY-OUT                  PIC 9(09).
001700 01  QED-QUANTITY-OUT-EDIT             PIC Z(8)9.
001800
