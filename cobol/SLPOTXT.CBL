000100* SLPOTXT.CBL
000200*----------------------------------------------------------------
000300* SELECT CLAUSE FOR THE PO TEXT FILE.  CARRIES THE TEXT LINES OF
000400* EVERY PO DOCUMENT, ONE AFTER ANOTHER.  EACH DOCUMENT'S BLOCK OF
000500* LINES IS INTRODUCED BY A SENTINEL RECORD OF THE FORM
000600* "*PO <FILE NAME>" - AN ASTERISK CANNOT START A REAL PO TEXT
000700* LINE, SO IT SAFELY MARKS THE BOUNDARY.
000800*----------------------------------------------------------------
000900 SELECT PO-TEXT-FILE
001000     ASSIGN TO "POTXTFIL"
001100     ORGANIZATION IS LINE SEQUENTIAL.
001200
