000100* FDPOCMB.CBL
000200*----------------------------------------------------------------
000300* RECORD LAYOUT FOR THE COMBINED SUMMARY DATA OUTPUT.  THE
000400* SHORT-PO-NAME LIST TRAVELS AS ONE COMMA-SEPARATED TEXT FIELD,
000500* THE WAY THIS SHOP CARRIES A REPEATING GROUP ON A FLAT FEED
000600* WHEN THE COUNT OF OCCURRENCES ISN'T FIXED.
000700*----------------------------------------------------------------
000800 FD  COMBINED-SUMMARY-FILE
000900     LABEL RECORDS ARE STANDARD.
001000
001100 01  COMBINED-SUMMARY-RECORD.
001200     05  CS-ITEM-NAME              PIC X(50).
001300     05  CS-TOTAL-QTY              PIC 9(09)V99.
001400     05  CS-PO-COUNT               PIC 9(03).
001500     05  CS-PO-LIST                PIC X(120).
001600     05  FILLER                    PIC X(10).
001700
