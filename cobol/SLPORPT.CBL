000100* SLPORPT.CBL
000200*----------------------------------------------------------------
000300* SELECT CLAUSE FOR THE PER-PO SUMMARY PRINT FILE.
000400*----------------------------------------------------------------
000500 SELECT PO-SUMMARY-REPORT
000600     ASSIGN TO "POSUMPRN"
000700     ORGANIZATION IS LINE SEQUENTIAL.
000800
