000100* SLPOSUM.CBL
000200*----------------------------------------------------------------
000300* SELECT CLAUSE FOR THE PO SUMMARY DATA OUTPUT (ONE RECORD PER
000400* PO, PROCESSING ORDER) - MACHINE-READABLE COMPANION TO THE
000500* PER-PO PRINTED REPORT.
000600*----------------------------------------------------------------
000700 SELECT PO-SUMMARY-FILE
000800     ASSIGN TO "POSUMOUT"
000900     ORGANIZATION IS LINE SEQUENTIAL.
001000
