000100* FDPOTXT.CBL
000200*----------------------------------------------------------------
000300* RECORD LAYOUT FOR THE PO TEXT FILE - ONE RAW TEXT LINE PER
000400* RECORD, 132 BYTES, WHATEVER THE DOCUMENT OR THE SENTINEL PUT
000500* THERE.  NOT BROKEN DOWN HERE - PL-PARSE-PO-LINE AND
000600* 0430-EXTRACT-PO-METADATA DO THE BREAKING DOWN.
000700*----------------------------------------------------------------
000800 FD  PO-TEXT-FILE
000900     LABEL RECORDS ARE STANDARD.
001000
001100 01  PO-TEXT-RECORD                PIC X(132).
001200
