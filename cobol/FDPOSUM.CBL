000100* FDPOSUM.CBL
000200*----------------------------------------------------------------
000300* RECORD LAYOUT FOR THE PO SUMMARY DATA OUTPUT.
000400*----------------------------------------------------------------
000500 FD  PO-SUMMARY-FILE
000600     LABEL RECORDS ARE STANDARD.
000700
000800 01  PO-SUMMARY-RECORD.
000900     05  PS-SHORT-PO-NAME          PIC X(20).
001000     05  PS-SUCCESS-FLAG           PIC X(01).
001100         88  PS-PO-SUCCESSFUL          VALUE "Y".
001200         88  PS-PO-NOT-SUCCESSFUL      VALUE "N".
001300     05  PS-ITEM-COUNT             PIC 9(03).
001400     05  PS-PO-DATE                PIC X(10).
001500     05  PS-DOCUMENT-REF           PIC X(12).
001600     05  PS-VENDOR-NAME            PIC X(40).
001700     05  PS-TOTAL-AMOUNT           PIC X(15).
001800     05  FILLER                    PIC X(09).
001900
