000100* PL-ROUND-QUANTITY.CBL
000200*----------------------------------------------------------------
000300* SHARED PARAGRAPH - ROUNDS A CARRIED-TO-TWO-DECIMALS QUANTITY
000400* TO THE NEAREST WHOLE UNIT FOR DISPLAY (R1A/R12/R13/R15).
000500* OPERATES ON QED-QUANTITY-IN / QED-QUANTITY-OUT FROM
000600* wsqtyed.cbl.  COPIED INTO EVERY PROGRAM THAT PRINTS A
000700* QUANTITY, THE WAY PL-LOOK-FOR-VENDOR-RECORD.CBL IS COPIED
000800* INTO EVERY PROGRAM THAT LOOKS UP A VENDOR.
000900*----------------------------------------------------------------
001000 ROUND-QUANTITY-FOR-DISPLAY.
001100
001200     MOVE QED-QUANTITY-IN-WHOLE   TO QED-QUANTITY-OUT.
001300
001400     IF QED-QUANTITY-IN-DECIMAL NOT LESS THAN 50
001500        ADD 1                     TO QED-QUANTITY-OUT.
001600
001700     MOVE QED-QUANTITY-OUT        TO QED-QUANTITY-OUT-EDIT.
001800
001900 ROUND-QUANTITY-FOR-DISPLAY-EXIT.
002000     EXIT.
002100
