000100* FDPOQTY.CBL
000200*----------------------------------------------------------------
000300* RECORD LAYOUT FOR THE QUANTITY SUMMARY DATA OUTPUT.  ONE
000400* PHYSICAL RECORD, TWO VIEWS - THE HEADER VIEW (COLUMN NAMES)
000500* AND THE DETAIL VIEW (ITEM ROW) REDEFINE THE SAME STORAGE, THE
000600* WAY THE SHOP LAYS OUT A HEADER/DETAIL FEED IN ONE FD.
000700*----------------------------------------------------------------
000800 FD  QUANTITY-SUMMARY-FILE
000900     LABEL RECORDS ARE STANDARD.
001000
001100 01  QUANTITY-SUMMARY-RECORD.
001200     05  PQ-RECORD-TYPE            PIC X(01).
001300         88  PQ-HEADER-RECORD          VALUE "H".
001400         88  PQ-DETAIL-RECORD          VALUE "D".
001500     05  PQ-RECORD-BODY            PIC X(603).
001600
001700 01  PQ-HEADER-VIEW REDEFINES QUANTITY-SUMMARY-RECORD.
001800     05  FILLER                    PIC X(01).
001900     05  PQH-COLUMN-COUNT          PIC 9(03).
002000     05  PQH-COLUMN-NAME OCCURS 30 TIMES
002100                                   PIC X(20).
002200
002300 01  PQ-DETAIL-VIEW REDEFINES QUANTITY-SUMMARY-RECORD.
002400     05  FILLER                    PIC X(01).
002500     05  PQD-ITEM-NAME             PIC X(50).
002600     05  PQD-COLUMN-QTY OCCURS 30 TIMES
002700                                   PIC 9(07)V99.
002800     05  PQD-GRAND-TOTAL           PIC 9(09)V99.
002900     05  FILLER                    PIC X(272).
003000
